000100******************************************************************
000200* SISTEMA         - RGF - RECONSTITUICAO DE GATILHOS             *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA   - EVTCOMB        - LRECL 100 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - RGFO1002 - ARQUIVO DE GATILHOS INTERCALADO  *
000700******************************************************************
000800* REG-EVTCOMB     - PIC X(100)        - LINHA DE TEXTO DO       *
000900*                    ARQUIVO DE GATILHOS COMBINADO (ORIGINAIS + *
001000*                    RECONSTITUIDOS), JA MONTADA PELA ROTINA DE *
001100*                    GRAVACAO VIA STRING NO FORMATO:             *
001200*                    SEMANA SEGUNDOS LAT-G LAT-M LAT-S LON-G    *
001300*                    LON-M LON-S ALTURA [# interpolated]        *
001400******************************************************************
001500*
001600 01          REG-EVTCOMB.
001700     05      EVTC-TEXTO          PIC     X(096).
001800     05      FILLER              PIC     X(004).
001900*
002000******************************************************************
002100* FIM DO BOOK DO ARQUIVO DE SAIDA    SEQ. - OUTPUT - EVTCOMB     *
002200******************************************************************
