000100******************************************************************
000200* SISTEMA         - RGF - RECONSTITUICAO DE GATILHOS             *
000300******************************************************************
000400* BOOK DE LINKAGE - RGFWB01 - PROTOCOLO DE CHAMADA DA ROTINA     *
000500*                    DE DISTANCIA GEODESICA (RGFB900)           *
000600******************************************************************
000700* WRD-CODOPE      - PIC X(001) - CODIGO DE OPERACAO             *
000800*                    'D' = CALCULA DISTANCIA (HAVERSINE)        *
000900* WRD-LATITUDE-1  - PIC S9(003)V9(009) - LATITUDE  PONTO 1       *
001000* WRD-LONGITUDE-1 - PIC S9(003)V9(009) - LONGITUDE PONTO 1       *
001100* WRD-LATITUDE-2  - PIC S9(003)V9(009) - LATITUDE  PONTO 2       *
001200* WRD-LONGITUDE-2 - PIC S9(003)V9(009) - LONGITUDE PONTO 2       *
001300* WRD-DISTANCIA   - PIC S9(007)V9(004) - DISTANCIA EM METROS     *
001400*                    (RESPOSTA DA ROTINA)                        *
001500* WRD-CODRET      - PIC  9(002)        - CODIGO DE RETORNO       *
001600*                    00 = OK   90 = CODIGO DE OPERACAO INVALIDO  *
001700******************************************************************
001800*
001900 01          WRD-GRUPO-DIST.
002000     05      WRD-CODOPE          PIC     X(001).
002100     05      WRD-LATITUDE-1      PIC     S9(003)V9(009).
002200     05      WRD-LONGITUDE-1     PIC     S9(003)V9(009).
002300     05      WRD-LATITUDE-2      PIC     S9(003)V9(009).
002400     05      WRD-LONGITUDE-2     PIC     S9(003)V9(009).
002500     05      WRD-DISTANCIA       PIC     S9(007)V9(004).
002600     05      WRD-CODRET          PIC      9(002).
002700     05      FILLER              PIC     X(010).
002800*
002900******************************************************************
003000* FIM DO BOOK DE LINKAGE                    SEQ. - LINK - RGFWB01*
003100******************************************************************
