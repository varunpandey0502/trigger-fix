000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 RGFB001.
000600 AUTHOR.                     M R CARDOSO
000700 INSTALLATION.               CPAF - CENTRO DE PROCESSAMENTO
000800                              AEROFOTOGRAMETRICO.
000900 DATE-WRITTEN.               08/11/1994.
001000 DATE-COMPILED.
001100 SECURITY.
001200*
001300*****************************************************************
001400* SISTEMA......: RGF - RECONSTITUICAO DE GATILHOS FOTOGRAFICOS  *
001500*****************************************************************
001600* ANALISTA.....: M R CARDOSO                                    *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: M R CARDOSO                                    *
001900* DATA.........: 08/11/1994                                     *
002000*****************************************************************
002100* OBJETIVO.....: A  PARTIR  DO  ARQUIVO  DE  POSICAO  GNSS  DO  *
002200*                VOO (ARQPOS) E DO ARQUIVO DE GATILHOS DA       *
002300*                CAMERA (ARQEVT), DETECTAR FALHAS DE DISPARO,   *
002400*                RECONSTITUIR OS GATILHOS FALTANTES POR         *
002500*                INTERPOLACAO DA TRILHA E GRAVAR O CSV DE       *
002600*                GATILHOS RECONSTITUIDOS (CSVINT), O ARQUIVO    *
002700*                DE GATILHOS COMBINADO (EVTCOMB) E A            *
002800*                ESTATISTICA DE PROCESSAMENTO.                  *
002900*                PROGRAMA PRINCIPAL - CHAMA O RGFB002 (MOTOR DE *
003000*                DETECCAO/INTERPOLACAO).                        *
003100*****************************************************************
003200*
003300*****************************************************************
003400*                    H I S T O R I C O                          *
003500*****************************************************************
003600* DATA       PROG REQ/OS    DESCRICAO                           *
003700*-----------------------------------------------------------   *
003800* 08/11/1994 MRC  0000      VERSAO INICIAL.                     *
003900* 02/03/1995 MRC  RQ-0043   AJUSTADA A LEITURA DO ARQUIVO DE    *
004000*                           GATILHOS PARA ACEITAR REGISTROS COM *
004100*                           8 OU 9 CAMPOS (ALTURA OPCIONAL).    *
004200* 19/08/1996 JAS  RQ-0119   GRAVACAO DO ARQUIVO COMBINADO       *
004300*                           PASSOU A INTERCALAR OS GATILHOS     *
004400*                           RECONSTITUIDOS EM ORDEM CRONOLOGICA.*
004500* 14/04/1997 JAS  RQ-0156   INCLUIDO O ARQUIVO CSV DE GATILHOS  *
004600*                           RECONSTITUIDOS (CSVINT).            *
004700* 30/11/1998 VTL  Y2K-001   REVISAO GERAL DE CAMPOS DE DATA -   *
004800*                           CONFIRMADO QUE O PROGRAMA SO USA A  *
004900*                           SEMANA GPS E SEGUNDOS DA SEMANA,    *
005000*                           SEM DATA CALENDARIO DE 2 DIGITOS.   *
005100* 08/05/2001 VTL  RQ-0240   TRATAMENTO DAS LINHAS DE COMENTARIO *
005200*                           ('%') DO ARQUIVO DE GATILHOS,       *
005300*                           REPRODUZIDAS NO ARQUIVO COMBINADO.  *
005400* 17/09/2006 RQS  RQ-0310   REVISADA A CRITICA DE CAMPOS DO     *
005500*                           ARQUIVO DE GATILHOS (MINIMO DE 8).  *
005600* 25/02/2015 EPN  RQ-0412   INCLUIDA A ESTATISTICA DE DISTANCIA *
005700*                           MINIMA E MEDIA DOS GATILHOS         *
005800*                           RECONSTITUIDOS.                     *
005900* 19/08/2021 EPN  RQ-0452   PROJETO RECONSTITUICAO DE GATILHOS  *
006000*                           (RGF) - REESCRITA GERAL A PARTIR    *
006100*                           DO PROTOTIPO DE 1994/1995.          *
006200* 12/03/2026 DMS  RQ-0501   REVISADOS OS COMENTARIOS E A ROTINA *
006300*                           DE CONVERSAO DE CAMPOS NUMERICOS    *
006400*                           DO ARQUIVO TEXTO DE ENTRADA.        *
006500*****************************************************************
006600*
006700 ENVIRONMENT                 DIVISION.
006800*****************************************************************
006900 CONFIGURATION               SECTION.
007000*****************************************************************
007100 SPECIAL-NAMES.
007200     C01                     IS TOP-OF-FORM.
007300*****************************************************************
007400 INPUT-OUTPUT                SECTION.
007500*****************************************************************
007600 FILE-CONTROL.
007700*****************************************************************
007800* INPUT..: ARQPOS  - TRILHA DE POSICAO GNSS       - LRECL = 200 *
007900*****************************************************************
008000*
008100     SELECT  ARQPOS   ASSIGN TO  UT-S-ARQPOS
008200             FILE     STATUS IS  WS-FS-ARQPOS.
008300*
008400*****************************************************************
008500* INPUT..: ARQEVT  - GATILHOS DA CAMERA            - LRECL = 200 *
008600*****************************************************************
008700*
008800     SELECT  ARQEVT   ASSIGN TO  UT-S-ARQEVT
008900             FILE     STATUS IS  WS-FS-ARQEVT.
009000*
009100*****************************************************************
009200* OUTPUT.: CSVINT  - CSV DE GATILHOS RECONSTITUIDOS - LRECL = 080*
009300*****************************************************************
009400*
009500     SELECT  CSVINT   ASSIGN TO  UT-S-CSVINT
009600             FILE     STATUS IS  WS-FS-CSVINT.
009700*
009800*****************************************************************
009900* OUTPUT.: EVTCOMB - GATILHOS COMBINADOS            - LRECL = 100*
010000*****************************************************************
010100*
010200     SELECT  EVTCOMB  ASSIGN TO  UT-S-EVTCOMB
010300             FILE     STATUS IS  WS-FS-EVTCOMB.
010400*
010500 DATA                        DIVISION.
010600*****************************************************************
010700 FILE                        SECTION.
010800*****************************************************************
010900* INPUT..: ARQPOS  - TRILHA DE POSICAO GNSS       - LRECL = 200 *
011000*****************************************************************
011100*
011200 FD  ARQPOS
011300     RECORDING  MODE      IS  F
011400     LABEL      RECORD    IS  STANDARD
011500     BLOCK      CONTAINS  0   RECORDS.
011600*
011700 01      REG-ARQPOS          PIC     X(200).
011800*
011900*****************************************************************
012000* INPUT..: ARQEVT  - GATILHOS DA CAMERA            - LRECL = 200 *
012100*****************************************************************
012200*
012300 FD  ARQEVT
012400     RECORDING  MODE      IS  F
012500     LABEL      RECORD    IS  STANDARD
012600     BLOCK      CONTAINS  0   RECORDS.
012700*
012800 01      REG-ARQEVT          PIC     X(200).
012900*
013000*****************************************************************
013100* OUTPUT.: CSVINT  - CSV DE GATILHOS RECONSTITUIDOS - LRECL = 080*
013200*****************************************************************
013300*
013400 FD  CSVINT
013500     RECORDING  MODE      IS  F
013600     LABEL      RECORD    IS  STANDARD
013700     BLOCK      CONTAINS  0   RECORDS.
013800*
013900     COPY    RGFO1001.
014000*
014100*****************************************************************
014200* OUTPUT.: EVTCOMB - GATILHOS COMBINADOS            - LRECL = 100*
014300*****************************************************************
014400*
014500 FD  EVTCOMB
014600     RECORDING  MODE      IS  F
014700     LABEL      RECORD    IS  STANDARD
014800     BLOCK      CONTAINS  0   RECORDS.
014900*
015000     COPY    RGFO1002.
015100*
015200*****************************************************************
015300 WORKING-STORAGE             SECTION.
015400*****************************************************************
015500*
015600 01      WS-FS-ARQPOS        PIC     9(002)  VALUE ZEROS.
015700 01      WS-FS-ARQEVT        PIC     9(002)  VALUE ZEROS.
015800 01      WS-FS-CSVINT        PIC     9(002)  VALUE ZEROS.
015900 01      WS-FS-EVTCOMB       PIC     9(002)  VALUE ZEROS.
016000*
016100 01      WS-LID-ARQPOS       PIC     9(008)  COMP VALUE ZEROS.
016200 01      WS-LID-ARQEVT       PIC     9(008)  COMP VALUE ZEROS.
016300 01      WS-REJ-ARQEVT       PIC     9(008)  COMP VALUE ZEROS.
016400 01      WS-GRV-CSVINT       PIC     9(008)  COMP VALUE ZEROS.
016500 01      WS-GRV-EVTCOMB      PIC     9(008)  COMP VALUE ZEROS.
016600*
016700*****************************************************************
016800*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
016900*****************************************************************
017000*
017100 01      WS-ACESSO-ARQ       PIC     X(013)  VALUE SPACES.
017200 01      WS-DDNAME-ARQ       PIC     X(008)  VALUE SPACES.
017300 01      WS-FS-ARQ           PIC     9(002)  VALUE ZEROS.
017400 01      WS-PTO-ERRO         PIC     9(003)  VALUE ZEROS.
017500*
017600*****************************************************************
017700*        AREAS DE EDICAO PARA A ESTATISTICA                     *
017800*****************************************************************
017900*
018000 01      WS-EDICAO           PIC     Z,ZZZ,ZZ9.
018100 01      WS-EDICAO-DIST      PIC     ---,---,--9.9.
018200*
018300*****************************************************************
018400*        TOKENIZACAO DE UMA LINHA DE TEXTO DE ENTRADA           *
018500*        (ATE 20 CAMPOS SEPARADOS POR BRANCOS)                  *
018600*****************************************************************
018700*
018800 01      WK-CAMPOS-LINHA.
018900     05      WK-CAMPO        OCCURS  20 TIMES
019000                              INDEXED BY WK-CAMPO-IDX
019100                              PIC     X(020).
019200     05      FILLER          PIC     X(010).
019300 01      WK-QTDE-CAMPOS      PIC     9(002)  COMP.
019400*
019500*****************************************************************
019600*        CONVERSAO DE UM CAMPO-TEXTO (SINAL, INTEIRO E          *
019700*        DECIMAL) PARA UM VALOR NUMERICO - ROTINA LOCAL         *
019800*        REUTILIZADA POR TODOS OS CAMPOS DOS ARQUIVOS TEXTO     *
019900*****************************************************************
020000*
020100 01      WK-TOKEN            PIC     X(020).
020200 01      WK-SINAL-TOKEN      PIC     S9(001) COMP VALUE 1.
020300 01      WK-PARTE-INT        PIC     X(007)  JUSTIFIED RIGHT.
020400 01      WK-PARTE-INT-NUM    REDEFINES WK-PARTE-INT
020500                              PIC      9(007).
020600 01      WK-PARTE-DEC        PIC     X(009).
020700 01      WK-PARTE-DEC-NUM    REDEFINES WK-PARTE-DEC
020800                              PIC      9(009).
020900 01      WK-VALOR-TOKEN      PIC     S9(007)V9(009).
021000*
021100*****************************************************************
021200*        TABELA DE COMENTARIOS ('%') DO ARQUIVO DE GATILHOS,    *
021300*        REPRODUZIDOS NO TOPO DO ARQUIVO COMBINADO              *
021400*****************************************************************
021500*
021600 01      CMT-TABELA.
021700     05      CMT-QTDE        PIC     S9(004) COMP VALUE ZEROS.
021800     05      CMT-ITEM        OCCURS  0200 TIMES
021900                              INDEXED BY CMT-IDX
022000                              PIC     X(080).
022100     05      FILLER          PIC     X(010).
022200*
022300*****************************************************************
022400*        AREAS DE TRABALHO DOS CONVERSORES DMS<->DECIMAL        *
022500*****************************************************************
022600*
022700 01      WK-LATITUDE-DEC     PIC     S9(003)V9(009).
022800 01      WK-LONGITUDE-DEC    PIC     S9(003)V9(009).
022900*
023000 01      WK-VALOR-ABS        PIC     S9(003)V9(009).
023100 01      WK-GRAU-ABS         PIC     S9(003).
023200 01      WK-GRAU-DMS         PIC     S9(003).
023300 01      WK-MINU-DMS         PIC     S9(002).
023400 01      WK-SEGU-DMS         PIC     S9(002)V9(009).
023500 01      WK-RESTO-DMS        PIC     S9(003)V9(009).
023600*
023700*****************************************************************
023800*        CAMPOS DE SAIDA DO CONVERSOR DECIMAL -> DMS (2100-00)  *
023900*****************************************************************
024000*
024100 01      WK-SAI-LAT-GRAU     PIC     S9(003).
024200 01      WK-SAI-LAT-MINU     PIC     S9(002).
024300 01      WK-SAI-LAT-SEGU     PIC     S9(002)V9(009).
024400 01      WK-SAI-LON-GRAU     PIC     S9(003).
024500 01      WK-SAI-LON-MINU     PIC     S9(002).
024600 01      WK-SAI-LON-SEGU     PIC     S9(002)V9(009).
024700*
024800*****************************************************************
024900*        TABELA COMBINADA (GATILHOS ORIGINAIS + RECONSTITUIDOS) *
025000*        PARA INTERCALACAO CRONOLOGICA NA GRAVACAO DO EVTCOMB.  *
025100*        OS EIXOS SAO GUARDADOS EM DMS (NAO DECIMAL), POIS OS   *
025200*        REGISTROS ORIGINAIS DEVEM SER REPRODUZIDOS VERBATIM    *
025300*****************************************************************
025400*
025500 01      COMB-TABELA.
025600     05      COMB-QTDE       PIC     S9(008) COMP VALUE ZEROS.
025700     05      COMB-ITEM       OCCURS  6000 TIMES
025800                              INDEXED BY COMB-IDX.
025900         10  COMB-T-SEMANA       PIC     S9(004).
026000         10  COMB-T-SEGUNDOS     PIC     S9(006)V9(003).
026100         10  COMB-T-LAT-GRAU     PIC     S9(003).
026200         10  COMB-T-LAT-MINU     PIC     S9(002).
026300         10  COMB-T-LAT-SEGU     PIC     S9(002)V9(009).
026400         10  COMB-T-LON-GRAU     PIC     S9(003).
026500         10  COMB-T-LON-MINU     PIC     S9(002).
026600         10  COMB-T-LON-SEGU     PIC     S9(002)V9(009).
026700         10  COMB-T-ALTITUDE     PIC     S9(005)V9(004).
026800         10  COMB-T-INTERPOLADO  PIC     X(001).
026900             88  COMB-E-RECONSTITUIDO   VALUE 'S'.
027000             88  COMB-E-ORIGINAL        VALUE 'N'.
027100         10  FILLER              PIC     X(005).
027200*
027300 01      WS-SUB-COMB-1       PIC     S9(008) COMP.
027400 01      WS-SUB-COMB-2       PIC     S9(008) COMP.
027500 01      WS-SUB-EVT          PIC     S9(008) COMP.
027600 01      WS-SUB-INT          PIC     S9(008) COMP.
027700 01      WS-COMB-AUX.
027800     05  WS-COMB-AUX-SEMANA      PIC     S9(004).
027900     05  WS-COMB-AUX-SEGUNDOS    PIC     S9(006)V9(003).
028000     05  WS-COMB-AUX-LAT-GRAU    PIC     S9(003).
028100     05  WS-COMB-AUX-LAT-MINU    PIC     S9(002).
028200     05  WS-COMB-AUX-LAT-SEGU    PIC     S9(002)V9(009).
028300     05  WS-COMB-AUX-LON-GRAU    PIC     S9(003).
028400     05  WS-COMB-AUX-LON-MINU    PIC     S9(002).
028500     05  WS-COMB-AUX-LON-SEGU    PIC     S9(002)V9(009).
028600     05  WS-COMB-AUX-ALTITUDE    PIC     S9(005)V9(004).
028700     05  WS-COMB-AUX-INTERP      PIC     X(001).
028800     05  FILLER                  PIC     X(005).
028900*
029000 01      WS-TROCOU-COMB      PIC     X(001)  VALUE 'N'.
029100     88  WS-HOUVE-TROCA-COMB         VALUE 'S'.
029200     88  WS-NAO-HOUVE-TROCA-COMB     VALUE 'N'.
029300*
029400*****************************************************************
029500*        AREA DE MONTAGEM DA LINHA DE TEXTO DE SAIDA (STRING)   *
029600*****************************************************************
029700*
029800 01      WK-LINHA-SAIDA      PIC     X(100).
029900 01      WK-EDITA-SEMANA     PIC     ----9.
030000 01      WK-EDITA-SEGUNDOS   PIC     ------9.999.
030100 01      WK-EDITA-GRAU       PIC     ---9.
030200 01      WK-EDITA-MINU       PIC     --9.
030300 01      WK-EDITA-SEGU       PIC     --9.999999999.
030400 01      WK-EDITA-ALTURA     PIC     -----9.9999.
030500 01      WK-EDITA-DISTANCIA  PIC     ------9.99.
030600 01      WK-EDITA-LATITUDE   PIC     ---9.999999999.
030700 01      WK-EDITA-LONGITUDE  PIC     ---9.999999999.
030800*
030900*****************************************************************
031000*        AREAS AUXILIARES DE MONTAGEM DE LINHAS POR STRING      *
031100*****************************************************************
031200*
031300 01      WK-CAMPO-EDITADO    PIC     X(020).
031400 01      WK-CAMPO-TRIM       PIC     X(020).
031500 01      WS-PTR              PIC     S9(004) COMP.
031600*
031700*****************************************************************
031800*        ESTATISTICA DE DISTANCIA DOS GATILHOS RECONSTITUIDOS   *
031900*****************************************************************
032000*
032100 01      WS-DIST-MINIMA      PIC     S9(006)V9(002).
032200 01      WS-DIST-SOMA        PIC     S9(009)V9(002).
032300 01      WS-DIST-MEDIA       PIC     S9(006)V9(002).
032400 01      WS-DURACAO-VOO      PIC     S9(007)V9(003).
032500*
032600*****************************************************************
032700*        TABELA DE POTENCIAS DE 10, USADA NA CONVERSAO DE       *
032800*        CAMPOS TEXTO PARA NUMERICO (VIDE 0560-00)              *
032900*****************************************************************
033000*
033100 01      WK-POTENCIAS-LIT.
033200     05  FILLER              PIC     9(010)  VALUE 1.
033300     05  FILLER              PIC     9(010)  VALUE 10.
033400     05  FILLER              PIC     9(010)  VALUE 100.
033500     05  FILLER              PIC     9(010)  VALUE 1000.
033600     05  FILLER              PIC     9(010)  VALUE 10000.
033700     05  FILLER              PIC     9(010)  VALUE 100000.
033800     05  FILLER              PIC     9(010)  VALUE 1000000.
033900     05  FILLER              PIC     9(010)  VALUE 10000000.
034000     05  FILLER              PIC     9(010)  VALUE 100000000.
034100     05  FILLER              PIC     9(010)  VALUE 1000000000.
034200 01      WK-POTENCIAS        REDEFINES WK-POTENCIAS-LIT.
034300     05  WK-POTENCIA-TAB     PIC     9(010)  OCCURS 10.
034400*
034500*****************************************************************
034600* INPUT..: ARQPOS  - CAMPOS DO REGISTRO DE POSICAO              *
034700*****************************************************************
034800*
034900     COPY    RGFI1001.
035000*
035100*****************************************************************
035200* INPUT..: ARQEVT  - CAMPOS DO REGISTRO DE GATILHO               *
035300*****************************************************************
035400*
035500     COPY    RGFI1002.
035600*
035700*****************************************************************
035800* WORK...: TABELAS DO MOTOR DE DETECCAO/INTERPOLACAO (RGFB002)  *
035900*****************************************************************
036000*
036100     COPY    RGFW1001.
036200*
036300*****************************************************************
036400* WORK...: LINKAGE DO CALL DA ROTINA DE DISTANCIA (RGFB900)     *
036500*****************************************************************
036600*
036700     COPY    RGFWB01.
036800*
036900*****************************************************************
037000 LINKAGE                     SECTION.
037100*****************************************************************
037200 PROCEDURE                   DIVISION.
037300*****************************************************************
037400*
037500     PERFORM 0100-00-PROCED-INICIAIS.
037600*
037700     PERFORM 0500-00-LEITURA-ARQPOS.
037800     PERFORM 0510-00-CARGA-ARQPOS
037900             UNTIL   WS-FS-ARQPOS EQUAL 10.
038000*
038100     PERFORM 0600-00-LEITURA-ARQEVT.
038200     PERFORM 0610-00-CARGA-ARQEVT
038300             UNTIL   WS-FS-ARQEVT EQUAL 10.
038400*
038500     CALL    'RGFB002'       USING   POS-TABELA
038600                                      EVT-TABELA
038700                                      INTV-TABELA
038800                                      JANELA-TRABALHO
038900                                      INTERP-TABELA
039000                                      RGF-CONSTANTES
039100                                      WRD-GRUPO-DIST
039200     END-CALL.
039300*
039400     PERFORM 2000-00-GRAVACAO-CSV.
039500     PERFORM 2200-00-INTERCALA-EVENTOS.
039600     PERFORM 2300-00-GRAVACAO-EVTCOMB.
039700*
039800     PERFORM 3000-00-PROCED-FINAIS.
039900*
040000     GOBACK.
040100*
040200*****************************************************************
040300 0100-00-PROCED-INICIAIS     SECTION.
040400*****************************************************************
040500*
040600     OPEN    INPUT   ARQPOS
040700             INPUT   ARQEVT
040800             OUTPUT  CSVINT
040900             OUTPUT  EVTCOMB.
041000*
041100     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
041200*
041300     MOVE    001             TO      WS-PTO-ERRO.
041400*
041500     PERFORM 0200-00-TESTA-FILE-STATUS.
041600*
041700     MOVE    ZEROS           TO      POS-QTDE
041800                                      EVT-QTDE
041900                                      INTV-QTDE
042000                                      INTERP-QTDE
042100                                      CMT-QTDE
042200                                      COMB-QTDE.
042300*
042400 0100-99-EXIT.
042500     EXIT.
042600*
042700*****************************************************************
042800 0200-00-TESTA-FILE-STATUS   SECTION.
042900*****************************************************************
043000*
043100     PERFORM 0300-00-TESTA-FS-ARQPOS.
043200     PERFORM 0310-00-TESTA-FS-ARQEVT.
043300     PERFORM 0320-00-TESTA-FS-CSVINT.
043400     PERFORM 0330-00-TESTA-FS-EVTCOMB.
043500*
043600 0200-99-EXIT.
043700     EXIT.
043800*
043900*****************************************************************
044000 0300-00-TESTA-FS-ARQPOS     SECTION.
044100*****************************************************************
044200*
044300     IF      WS-FS-ARQPOS NOT EQUAL 00 AND 10
044400             MOVE 'ARQPOS'   TO      WS-DDNAME-ARQ
044500             MOVE  WS-FS-ARQPOS
044600                             TO      WS-FS-ARQ
044700             PERFORM         0999-00-ABEND-ARQ
044800     END-IF.
044900*
045000 0300-99-EXIT.
045100     EXIT.
045200*
045300*****************************************************************
045400 0310-00-TESTA-FS-ARQEVT     SECTION.
045500*****************************************************************
045600*
045700     IF      WS-FS-ARQEVT NOT EQUAL 00 AND 10
045800             MOVE 'ARQEVT'   TO      WS-DDNAME-ARQ
045900             MOVE  WS-FS-ARQEVT
046000                             TO      WS-FS-ARQ
046100             PERFORM         0999-00-ABEND-ARQ
046200     END-IF.
046300*
046400 0310-99-EXIT.
046500     EXIT.
046600*
046700*****************************************************************
046800 0320-00-TESTA-FS-CSVINT     SECTION.
046900*****************************************************************
047000*
047100     IF      WS-FS-CSVINT NOT EQUAL 00
047200             MOVE 'CSVINT'   TO      WS-DDNAME-ARQ
047300             MOVE  WS-FS-CSVINT
047400                             TO      WS-FS-ARQ
047500             PERFORM         0999-00-ABEND-ARQ
047600     END-IF.
047700*
047800 0320-99-EXIT.
047900     EXIT.
048000*
048100*****************************************************************
048200 0330-00-TESTA-FS-EVTCOMB    SECTION.
048300*****************************************************************
048400*
048500     IF      WS-FS-EVTCOMB NOT EQUAL 00
048600             MOVE 'EVTCOMB'  TO      WS-DDNAME-ARQ
048700             MOVE  WS-FS-EVTCOMB
048800                             TO      WS-FS-ARQ
048900             PERFORM         0999-00-ABEND-ARQ
049000     END-IF.
049100*
049200 0330-99-EXIT.
049300     EXIT.
049400*
049500*****************************************************************
049600*        LEITURA DE UMA LINHA DO ARQUIVO DE POSICAO             *
049700*****************************************************************
049800 0500-00-LEITURA-ARQPOS      SECTION.
049900*****************************************************************
050000*
050100     READ    ARQPOS          INTO    REG-ARQPOS.
050200*
050300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
050400*
050500     MOVE    002             TO      WS-PTO-ERRO.
050600*
050700     PERFORM 0300-00-TESTA-FS-ARQPOS.
050800*
050900 0500-99-EXIT.
051000     EXIT.
051100*
051200*****************************************************************
051300*        CARGA DE UM REGISTRO DE POSICAO NA TABELA DE TRABALHO  *
051400*        (IGNORA LINHAS DE COMENTARIO '%')                      *
051500*****************************************************************
051600 0510-00-CARGA-ARQPOS        SECTION.
051700*****************************************************************
051800*
051900     IF      REG-ARQPOS (1:1) NOT EQUAL '%'
052000             PERFORM         0520-00-CONVERTE-POS
052100     END-IF.
052200*
052300     PERFORM 0500-00-LEITURA-ARQPOS.
052400*
052500 0510-99-EXIT.
052600     EXIT.
052700*
052800*****************************************************************
052900*        CONVERSAO DE UMA LINHA DE POSICAO (CAMPOS-TEXTO        *
053000*        SEPARADOS POR BRANCOS) PARA A TABELA POS-TABELA        *
053100*****************************************************************
053200 0520-00-CONVERTE-POS        SECTION.
053300*****************************************************************
053400*
053500     MOVE    SPACES          TO      WK-CAMPOS-LINHA.
053600*
053700     UNSTRING REG-ARQPOS     DELIMITED BY ALL SPACE
053800             INTO    WK-CAMPO (01) WK-CAMPO (02) WK-CAMPO (03)
053900                     WK-CAMPO (04) WK-CAMPO (05) WK-CAMPO (06)
054000                     WK-CAMPO (07) WK-CAMPO (08) WK-CAMPO (09)
054100             TALLYING IN     WK-QTDE-CAMPOS.
054200*
054300     IF      WK-QTDE-CAMPOS  NOT LESS 9
054400             MOVE    WK-CAMPO (01) TO WK-TOKEN
054500             PERFORM 0560-00-CONVERTE-TOKEN
054600             MOVE    WK-VALOR-TOKEN  TO      POS-SEMANA
054700*
054800             MOVE    WK-CAMPO (02) TO WK-TOKEN
054900             PERFORM 0560-00-CONVERTE-TOKEN
055000             MOVE    WK-VALOR-TOKEN  TO      POS-SEGUNDOS
055100*
055200             MOVE    WK-CAMPO (03) TO WK-TOKEN
055300             PERFORM 0560-00-CONVERTE-TOKEN
055400             MOVE    WK-VALOR-TOKEN  TO      POS-LAT-GRAU
055500*
055600             MOVE    WK-CAMPO (04) TO WK-TOKEN
055700             PERFORM 0560-00-CONVERTE-TOKEN
055800             MOVE    WK-VALOR-TOKEN  TO      POS-LAT-MINU
055900*
056000             MOVE    WK-CAMPO (05) TO WK-TOKEN
056100             PERFORM 0560-00-CONVERTE-TOKEN
056200             MOVE    WK-VALOR-TOKEN  TO      POS-LAT-SEGU
056300*
056400             MOVE    WK-CAMPO (06) TO WK-TOKEN
056500             PERFORM 0560-00-CONVERTE-TOKEN
056600             MOVE    WK-VALOR-TOKEN  TO      POS-LON-GRAU
056700*
056800             MOVE    WK-CAMPO (07) TO WK-TOKEN
056900             PERFORM 0560-00-CONVERTE-TOKEN
057000             MOVE    WK-VALOR-TOKEN  TO      POS-LON-MINU
057100*
057200             MOVE    WK-CAMPO (08) TO WK-TOKEN
057300             PERFORM 0560-00-CONVERTE-TOKEN
057400             MOVE    WK-VALOR-TOKEN  TO      POS-LON-SEGU
057500*
057600             MOVE    WK-CAMPO (09) TO WK-TOKEN
057700             PERFORM 0560-00-CONVERTE-TOKEN
057800             MOVE    WK-VALOR-TOKEN  TO      POS-ALTITUDE
057900*
058000             PERFORM 0570-00-DMS-PARA-DECIMAL
058100*
058200             ADD     1       TO      POS-QTDE
058300*
058400             MOVE    POS-SEMANA      TO   POS-T-SEMANA    (POS-QTDE)
058500             MOVE    POS-SEGUNDOS    TO   POS-T-SEGUNDOS  (POS-QTDE)
058600             MOVE    WK-LATITUDE-DEC TO   POS-T-LATITUDE  (POS-QTDE)
058700             MOVE    WK-LONGITUDE-DEC
058800                             TO      POS-T-LONGITUDE (POS-QTDE)
058900             MOVE    POS-ALTITUDE    TO   POS-T-ALTITUDE  (POS-QTDE)
059000*
059100             ADD     1       TO      WS-LID-ARQPOS
059200     END-IF.
059300*
059400 0520-99-EXIT.
059500     EXIT.
059600*
059700*****************************************************************
059800*        LEITURA DE UMA LINHA DO ARQUIVO DE GATILHOS            *
059900*****************************************************************
060000 0600-00-LEITURA-ARQEVT      SECTION.
060100*****************************************************************
060200*
060300     READ    ARQEVT          INTO    REG-ARQEVT.
060400*
060500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
060600*
060700     MOVE    003             TO      WS-PTO-ERRO.
060800*
060900     PERFORM 0310-00-TESTA-FS-ARQEVT.
061000*
061100 0600-99-EXIT.
061200     EXIT.
061300*
061400*****************************************************************
061500*        CARGA DE UM REGISTRO DE GATILHO NA TABELA DE TRABALHO  *
061600*        (GUARDA LINHAS DE COMENTARIO '%' PARA O EVTCOMB)       *
061700*****************************************************************
061800 0610-00-CARGA-ARQEVT        SECTION.
061900*****************************************************************
062000*
062100     IF      REG-ARQEVT (1:1) EQUAL '%'
062200             ADD     1       TO      CMT-QTDE
062300             MOVE    REG-ARQEVT (1:80)
062400                             TO      CMT-ITEM (CMT-QTDE)
062500     ELSE
062600             PERFORM 0620-00-CONVERTE-EVT
062700     END-IF.
062800*
062900     PERFORM 0600-00-LEITURA-ARQEVT.
063000*
063100 0610-99-EXIT.
063200     EXIT.
063300*
063400*****************************************************************
063500*        CONVERSAO DE UMA LINHA DE GATILHO PARA A TABELA         *
063600*        EVT-TABELA - EXIGE NO MINIMO 8 CAMPOS, ALTURA (9O       *
063700*        CAMPO) ASSUME ZERO QUANDO AUSENTE                      *
063800*****************************************************************
063900 0620-00-CONVERTE-EVT        SECTION.
064000*****************************************************************
064100*
064200     MOVE    SPACES          TO      WK-CAMPOS-LINHA.
064300*
064400     UNSTRING REG-ARQEVT     DELIMITED BY ALL SPACE
064500             INTO    WK-CAMPO (01) WK-CAMPO (02) WK-CAMPO (03)
064600                     WK-CAMPO (04) WK-CAMPO (05) WK-CAMPO (06)
064700                     WK-CAMPO (07) WK-CAMPO (08) WK-CAMPO (09)
064800             TALLYING IN     WK-QTDE-CAMPOS.
064900*
065000     MOVE    WK-QTDE-CAMPOS  TO      EVT-QTD-CAMPOS.
065100*
065200     IF      WK-QTDE-CAMPOS  LESS    8
065300             ADD     1       TO      WS-REJ-ARQEVT
065400     ELSE
065500             MOVE    WK-CAMPO (01) TO WK-TOKEN
065600             PERFORM 0560-00-CONVERTE-TOKEN
065700             MOVE    WK-VALOR-TOKEN  TO      EVT-SEMANA
065800*
065900             MOVE    WK-CAMPO (02) TO WK-TOKEN
066000             PERFORM 0560-00-CONVERTE-TOKEN
066100             MOVE    WK-VALOR-TOKEN  TO      EVT-SEGUNDOS
066200*
066300             MOVE    WK-CAMPO (03) TO WK-TOKEN
066400             PERFORM 0560-00-CONVERTE-TOKEN
066500             MOVE    WK-VALOR-TOKEN  TO      EVT-LAT-GRAU
066600*
066700             MOVE    WK-CAMPO (04) TO WK-TOKEN
066800             PERFORM 0560-00-CONVERTE-TOKEN
066900             MOVE    WK-VALOR-TOKEN  TO      EVT-LAT-MINU
067000*
067100             MOVE    WK-CAMPO (05) TO WK-TOKEN
067200             PERFORM 0560-00-CONVERTE-TOKEN
067300             MOVE    WK-VALOR-TOKEN  TO      EVT-LAT-SEGU
067400*
067500             MOVE    WK-CAMPO (06) TO WK-TOKEN
067600             PERFORM 0560-00-CONVERTE-TOKEN
067700             MOVE    WK-VALOR-TOKEN  TO      EVT-LON-GRAU
067800*
067900             MOVE    WK-CAMPO (07) TO WK-TOKEN
068000             PERFORM 0560-00-CONVERTE-TOKEN
068100             MOVE    WK-VALOR-TOKEN  TO      EVT-LON-MINU
068200*
068300             MOVE    WK-CAMPO (08) TO WK-TOKEN
068400             PERFORM 0560-00-CONVERTE-TOKEN
068500             MOVE    WK-VALOR-TOKEN  TO      EVT-LON-SEGU
068600*
068700             IF      WK-QTDE-CAMPOS  GREATER OR EQUAL 9
068800                     MOVE    WK-CAMPO (09) TO WK-TOKEN
068900                     PERFORM 0560-00-CONVERTE-TOKEN
069000                     MOVE    WK-VALOR-TOKEN TO EVT-ALTITUDE
069100             ELSE
069200                     MOVE    ZEROS   TO      EVT-ALTITUDE
069300             END-IF
069400*
069500             MOVE    EVT-LAT-GRAU    TO      WK-GRAU-DMS
069600             MOVE    EVT-LAT-MINU    TO      WK-MINU-DMS
069700             MOVE    EVT-LAT-SEGU    TO      WK-SEGU-DMS
069800             PERFORM 0575-00-DMS-UM-EIXO
069900             MOVE    WK-VALOR-ABS    TO      WK-LATITUDE-DEC
070000*
070100             MOVE    EVT-LON-GRAU    TO      WK-GRAU-DMS
070200             MOVE    EVT-LON-MINU    TO      WK-MINU-DMS
070300             MOVE    EVT-LON-SEGU    TO      WK-SEGU-DMS
070400             PERFORM 0575-00-DMS-UM-EIXO
070500             MOVE    WK-VALOR-ABS    TO      WK-LONGITUDE-DEC
070600*
070700             ADD     1       TO      EVT-QTDE
070800*
070900             MOVE    EVT-SEMANA      TO   EVT-T-SEMANA    (EVT-QTDE)
071000             MOVE    EVT-SEGUNDOS    TO   EVT-T-SEGUNDOS  (EVT-QTDE)
071100             MOVE    WK-LATITUDE-DEC TO   EVT-T-LATITUDE  (EVT-QTDE)
071200             MOVE    WK-LONGITUDE-DEC
071300                             TO      EVT-T-LONGITUDE (EVT-QTDE)
071400             MOVE    EVT-ALTITUDE    TO   EVT-T-ALTITUDE  (EVT-QTDE)
071500*
071600*        CAMPOS DMS ORIGINAIS, GUARDADOS VERBATIM PARA A
071700*        GRAVACAO DO ARQUIVO COMBINADO (2300-00)
071800*
071900             MOVE    EVT-LAT-GRAU    TO   EVT-T-LAT-GRAU  (EVT-QTDE)
072000             MOVE    EVT-LAT-MINU    TO   EVT-T-LAT-MINU  (EVT-QTDE)
072100             MOVE    EVT-LAT-SEGU    TO   EVT-T-LAT-SEGU  (EVT-QTDE)
072200             MOVE    EVT-LON-GRAU    TO   EVT-T-LON-GRAU  (EVT-QTDE)
072300             MOVE    EVT-LON-MINU    TO   EVT-T-LON-MINU  (EVT-QTDE)
072400             MOVE    EVT-LON-SEGU    TO   EVT-T-LON-SEGU  (EVT-QTDE)
072500*
072600             ADD     1       TO      WS-LID-ARQEVT
072700     END-IF.
072800*
072900 0620-99-EXIT.
073000     EXIT.
073100*
073200*****************************************************************
073300*        CONVERSAO DE UM CAMPO-TEXTO (SINAL + INTEIRO + PONTO   *
073400*        DECIMAL) PARA VALOR NUMERICO EM WK-VALOR-TOKEN         *
073500*****************************************************************
073600 0560-00-CONVERTE-TOKEN      SECTION.
073700*****************************************************************
073800*
073900     MOVE    1               TO      WK-SINAL-TOKEN.
074000     MOVE    SPACES          TO      WK-PARTE-INT
074100                                      WK-PARTE-DEC.
074200*
074300     IF      WK-TOKEN (1:1)  EQUAL   '-'
074400             MOVE    -1      TO      WK-SINAL-TOKEN
074500             MOVE    WK-TOKEN (2:19) TO WK-TOKEN
074600     END-IF.
074700*
074800     UNSTRING WK-TOKEN       DELIMITED BY '.'
074900             INTO    WK-PARTE-INT WK-PARTE-DEC.
075000*
075100     INSPECT WK-PARTE-INT    REPLACING LEADING SPACE BY ZERO.
075200     INSPECT WK-PARTE-DEC    REPLACING TRAILING SPACE BY ZERO.
075300     INSPECT WK-PARTE-DEC    CONVERTING SPACES TO ZEROS.
075400*
075500     COMPUTE WK-VALOR-TOKEN =
075600             WK-SINAL-TOKEN *
075700             (WK-PARTE-INT-NUM +
075800             (WK-PARTE-DEC-NUM / WK-POTENCIA-TAB (10))).
075900*
076000 0560-99-EXIT.
076100     EXIT.
076200*
076300*****************************************************************
076400*        CONVERSAO DMS -> DECIMAL DOS DOIS EIXOS DO REGISTRO    *
076500*        DE POSICAO (AMBOS JA CARREGADOS EM REG-POS-CAMPOS)     *
076600*****************************************************************
076700 0570-00-DMS-PARA-DECIMAL    SECTION.
076800*****************************************************************
076900*
077000     MOVE    POS-LAT-GRAU    TO      WK-GRAU-DMS.
077100     MOVE    POS-LAT-MINU    TO      WK-MINU-DMS.
077200     MOVE    POS-LAT-SEGU    TO      WK-SEGU-DMS.
077300     PERFORM 0575-00-DMS-UM-EIXO.
077400     MOVE    WK-VALOR-ABS    TO      WK-LATITUDE-DEC.
077500*
077600     MOVE    POS-LON-GRAU    TO      WK-GRAU-DMS.
077700     MOVE    POS-LON-MINU    TO      WK-MINU-DMS.
077800     MOVE    POS-LON-SEGU    TO      WK-SEGU-DMS.
077900     PERFORM 0575-00-DMS-UM-EIXO.
078000     MOVE    WK-VALOR-ABS    TO      WK-LONGITUDE-DEC.
078100*
078200 0570-99-EXIT.
078300     EXIT.
078400*
078500*****************************************************************
078600*        DMS -> DECIMAL DE UM UNICO EIXO (GRAU, MINUTO,         *
078700*        SEGUNDO JA COLOCADOS EM WK-GRAU/MINU/SEGU-DMS) -       *
078800*        MANTEM O SINAL DO GRAU (MINUTO E SEGUNDO SEMPRE        *
078900*        POSITIVOS NO REGISTRO DE ENTRADA)                      *
079000*****************************************************************
079100 0575-00-DMS-UM-EIXO         SECTION.
079200*****************************************************************
079300*
079400     MOVE    WK-GRAU-DMS     TO      WK-GRAU-ABS.
079500*
079600     IF      WK-GRAU-DMS     NEGATIVE
079700             COMPUTE WK-GRAU-ABS = WK-GRAU-DMS * -1
079800     END-IF.
079900*
080000     COMPUTE WK-VALOR-ABS ROUNDED =
080100             WK-GRAU-ABS +
080200             (WK-MINU-DMS / 60) +
080300             (WK-SEGU-DMS / 3600).
080400*
080500     IF      WK-GRAU-DMS     NEGATIVE
080600             COMPUTE WK-VALOR-ABS = WK-VALOR-ABS * -1
080700     END-IF.
080800*
080900 0575-99-EXIT.
081000     EXIT.
081100*
081200*****************************************************************
081300*        ROTINA DE ABEND POR ERRO DE FILE STATUS                *
081400*****************************************************************
081500 0999-00-ABEND-ARQ           SECTION.
081600*****************************************************************
081700*
081800     DISPLAY '*******************************************'.
081900     DISPLAY '*  RGFB001 - ERRO DE ACESSO A ARQUIVO     *'.
082000     DISPLAY '*******************************************'.
082100     DISPLAY '*  ARQUIVO.......: '   WS-DDNAME-ARQ.
082200     DISPLAY '*  ACESSO........: '   WS-ACESSO-ARQ.
082300     DISPLAY '*  FILE STATUS...: '   WS-FS-ARQ.
082400     DISPLAY '*  PONTO DO ERRO.: '   WS-PTO-ERRO.
082500     DISPLAY '*******************************************'.
082600*
082700     MOVE    12              TO      RETURN-CODE.
082800*
082900     GOBACK.
083000*
083100 0999-99-EXIT.
083200     EXIT.
083300*
083400*****************************************************************
083500*        GRAVACAO DO CSV DE GATILHOS RECONSTITUIDOS (CSVINT).   *
083600*        SO E GRAVADO QUANDO HOUVE AO MENOS UM GATILHO          *
083700*        RECONSTITUIDO (INTERP-QTDE MAIOR QUE ZERO)             *
083800*****************************************************************
083900 2000-00-GRAVACAO-CSV        SECTION.
084000*****************************************************************
084100*
084200     IF      INTERP-QTDE     GREATER ZEROS
084300             MOVE    SPACES  TO      WK-LINHA-SAIDA
084400             STRING  'week,seconds,lat,lon,height,'
084500                     'interpolated,distance_from_prev'
084600                     DELIMITED BY SIZE
084700                     INTO    WK-LINHA-SAIDA
084800             END-STRING
084900             MOVE    WK-LINHA-SAIDA  TO      CSVI-TEXTO
085000             PERFORM 2005-00-GRAVA-REG-CSVINT
085100             PERFORM 2010-00-GRAVA-LINHA-CSV
085200                     VARYING INTERP-IDX FROM 1 BY 1
085300                     UNTIL   INTERP-IDX GREATER INTERP-QTDE
085400     END-IF.
085500*
085600 2000-99-EXIT.
085700     EXIT.
085800*
085900*****************************************************************
086000 2005-00-GRAVA-REG-CSVINT    SECTION.
086100*****************************************************************
086200*
086300     WRITE   REG-CSVINT.
086400*
086500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
086600*
086700     MOVE    005             TO      WS-PTO-ERRO.
086800*
086900     PERFORM 0320-00-TESTA-FS-CSVINT.
087000*
087100     ADD     1               TO      WS-GRV-CSVINT.
087200*
087300 2005-99-EXIT.
087400     EXIT.
087500*
087600*****************************************************************
087700*        MONTAGEM DE UMA LINHA CSV (UM GATILHO RECONSTITUIDO)   *
087800*****************************************************************
087900 2010-00-GRAVA-LINHA-CSV     SECTION.
088000*****************************************************************
088100*
088200     MOVE    SPACES          TO      WK-LINHA-SAIDA.
088300     MOVE    1               TO      WS-PTR.
088400*
088500     MOVE    INTERP-T-SEMANA (INTERP-IDX)
088600                             TO      WK-EDITA-SEMANA.
088700     MOVE    WK-EDITA-SEMANA TO      WK-CAMPO-EDITADO.
088800     PERFORM 2012-00-ANEXA-CAMPO.
088900*
089000     MOVE    INTERP-T-SEGUNDOS (INTERP-IDX)
089100                             TO      WK-EDITA-SEGUNDOS.
089200     MOVE    WK-EDITA-SEGUNDOS TO    WK-CAMPO-EDITADO.
089300     PERFORM 2012-00-ANEXA-CAMPO.
089400*
089500     MOVE    INTERP-T-LATITUDE (INTERP-IDX)
089600                             TO      WK-EDITA-LATITUDE.
089700     MOVE    WK-EDITA-LATITUDE TO    WK-CAMPO-EDITADO.
089800     PERFORM 2012-00-ANEXA-CAMPO.
089900*
090000     MOVE    INTERP-T-LONGITUDE (INTERP-IDX)
090100                             TO      WK-EDITA-LONGITUDE.
090200     MOVE    WK-EDITA-LONGITUDE TO   WK-CAMPO-EDITADO.
090300     PERFORM 2012-00-ANEXA-CAMPO.
090400*
090500     MOVE    INTERP-T-ALTITUDE (INTERP-IDX)
090600                             TO      WK-EDITA-ALTURA.
090700     MOVE    WK-EDITA-ALTURA TO      WK-CAMPO-EDITADO.
090800     PERFORM 2012-00-ANEXA-CAMPO.
090900*
091000     MOVE    'True'          TO      WK-CAMPO-EDITADO.
091100     PERFORM 2012-00-ANEXA-CAMPO.
091200*
091300     MOVE    INTERP-T-DIST-ANT (INTERP-IDX)
091400                             TO      WK-EDITA-DISTANCIA.
091500     MOVE    WK-EDITA-DISTANCIA TO   WK-CAMPO-EDITADO.
091600     PERFORM 2014-00-ANEXA-ULTIMO.
091700*
091800     MOVE    WK-LINHA-SAIDA  TO      CSVI-TEXTO.
091900     PERFORM 2005-00-GRAVA-REG-CSVINT.
092000*
092100 2010-99-EXIT.
092200     EXIT.
092300*
092400*****************************************************************
092500*        ANEXA UM CAMPO JA EDITADO (COM VIRGULA) NA LINHA CSV   *
092600*****************************************************************
092700 2012-00-ANEXA-CAMPO         SECTION.
092800*****************************************************************
092900*
093000     MOVE    SPACES          TO      WK-CAMPO-TRIM.
093100*
093200     UNSTRING WK-CAMPO-EDITADO DELIMITED BY ALL SPACE
093300             INTO    WK-CAMPO-TRIM.
093400*
093500     STRING  WK-CAMPO-TRIM   DELIMITED BY SPACE
093600             ','             DELIMITED BY SIZE
093700             INTO    WK-LINHA-SAIDA
093800             WITH POINTER WS-PTR
093900     END-STRING.
094000*
094100 2012-99-EXIT.
094200     EXIT.
094300*
094400*****************************************************************
094500*        ANEXA O ULTIMO CAMPO DA LINHA CSV (SEM VIRGULA)        *
094600*****************************************************************
094700 2014-00-ANEXA-ULTIMO        SECTION.
094800*****************************************************************
094900*
095000     MOVE    SPACES          TO      WK-CAMPO-TRIM.
095100*
095200     UNSTRING WK-CAMPO-EDITADO DELIMITED BY ALL SPACE
095300             INTO    WK-CAMPO-TRIM.
095400*
095500     STRING  WK-CAMPO-TRIM   DELIMITED BY SPACE
095600             INTO    WK-LINHA-SAIDA
095700             WITH POINTER WS-PTR
095800     END-STRING.
095900*
096000 2014-99-EXIT.
096100     EXIT.
096200*
096300*****************************************************************
096400*        CONVERSAO DECIMAL -> DMS (POR TRUNCAMENTO), USADA NA   *
096500*        GRAVACAO DO ARQUIVO COMBINADO PARA OS GATILHOS         *
096600*        RECONSTITUIDOS - ENTRADA EM WK-LATITUDE-DEC E          *
096700*        WK-LONGITUDE-DEC, SAIDA EM WK-SAI-LAT/LON-GRAU/MINU/   *
096800*        SEGU                                                   *
096900*****************************************************************
097000 2100-00-CONVERTE-DMS        SECTION.
097100*****************************************************************
097200*
097300     PERFORM 2110-00-DMS-LATITUDE.
097400     PERFORM 2120-00-DMS-LONGITUDE.
097500*
097600 2100-99-EXIT.
097700     EXIT.
097800*
097900*****************************************************************
098000 2110-00-DMS-LATITUDE        SECTION.
098100*****************************************************************
098200*
098300     MOVE    WK-LATITUDE-DEC TO      WK-VALOR-ABS.
098400*
098500     COMPUTE WK-GRAU-DMS = WK-VALOR-ABS.
098600*
098700     COMPUTE WK-RESTO-DMS = WK-VALOR-ABS - WK-GRAU-DMS.
098800*
098900     COMPUTE WK-MINU-DMS = WK-RESTO-DMS * 60.
099000*
099100     COMPUTE WK-SEGU-DMS ROUNDED =
099200             (WK-RESTO-DMS * 60 - WK-MINU-DMS) * 60.
099300*
099400     MOVE    WK-GRAU-DMS     TO      WK-SAI-LAT-GRAU.
099500     MOVE    WK-MINU-DMS     TO      WK-SAI-LAT-MINU.
099600     MOVE    WK-SEGU-DMS     TO      WK-SAI-LAT-SEGU.
099700*
099800 2110-99-EXIT.
099900     EXIT.
100000*
100100*****************************************************************
100200 2120-00-DMS-LONGITUDE       SECTION.
100300*****************************************************************
100400*
100500     MOVE    WK-LONGITUDE-DEC TO     WK-VALOR-ABS.
100600*
100700     COMPUTE WK-GRAU-DMS = WK-VALOR-ABS.
100800*
100900     COMPUTE WK-RESTO-DMS = WK-VALOR-ABS - WK-GRAU-DMS.
101000*
101100     COMPUTE WK-MINU-DMS = WK-RESTO-DMS * 60.
101200*
101300     COMPUTE WK-SEGU-DMS ROUNDED =
101400             (WK-RESTO-DMS * 60 - WK-MINU-DMS) * 60.
101500*
101600     MOVE    WK-GRAU-DMS     TO      WK-SAI-LON-GRAU.
101700     MOVE    WK-MINU-DMS     TO      WK-SAI-LON-MINU.
101800     MOVE    WK-SEGU-DMS     TO      WK-SAI-LON-SEGU.
101900*
102000 2120-99-EXIT.
102100     EXIT.
102200*
102300*****************************************************************
102400*        MONTAGEM DA TABELA COMBINADA: GATILHOS ORIGINAIS +     *
102500*        RECONSTITUIDOS, ORDENADOS POR (SEMANA,SEGUNDOS)        *
102600*****************************************************************
102700 2200-00-INTERCALA-EVENTOS   SECTION.
102800*****************************************************************
102900*
103000     PERFORM 2210-00-COPIA-ORIGINAIS
103100             VARYING WS-SUB-EVT FROM 1 BY 1
103200             UNTIL   WS-SUB-EVT GREATER EVT-QTDE.
103300*
103400     PERFORM 2220-00-COPIA-RECONSTITUIDOS
103500             VARYING WS-SUB-INT FROM 1 BY 1
103600             UNTIL   WS-SUB-INT GREATER INTERP-QTDE.
103700*
103800     IF      COMB-QTDE       GREATER 1
103900             SET     WS-HOUVE-TROCA-COMB TO TRUE
104000             PERFORM 2230-00-PASSADA-COMB
104100                     UNTIL   WS-NAO-HOUVE-TROCA-COMB
104200     END-IF.
104300*
104400 2200-99-EXIT.
104500     EXIT.
104600*
104700*****************************************************************
104800 2210-00-COPIA-ORIGINAIS     SECTION.
104900*****************************************************************
105000*
105100     ADD     1               TO      COMB-QTDE.
105200*
105300     MOVE    EVT-T-SEMANA    (WS-SUB-EVT)
105400                             TO      COMB-T-SEMANA    (COMB-QTDE).
105500     MOVE    EVT-T-SEGUNDOS  (WS-SUB-EVT)
105600                             TO      COMB-T-SEGUNDOS  (COMB-QTDE).
105700     MOVE    EVT-T-LAT-GRAU  (WS-SUB-EVT)
105800                             TO      COMB-T-LAT-GRAU  (COMB-QTDE).
105900     MOVE    EVT-T-LAT-MINU  (WS-SUB-EVT)
106000                             TO      COMB-T-LAT-MINU  (COMB-QTDE).
106100     MOVE    EVT-T-LAT-SEGU  (WS-SUB-EVT)
106200                             TO      COMB-T-LAT-SEGU  (COMB-QTDE).
106300     MOVE    EVT-T-LON-GRAU  (WS-SUB-EVT)
106400                             TO      COMB-T-LON-GRAU  (COMB-QTDE).
106500     MOVE    EVT-T-LON-MINU  (WS-SUB-EVT)
106600                             TO      COMB-T-LON-MINU  (COMB-QTDE).
106700     MOVE    EVT-T-LON-SEGU  (WS-SUB-EVT)
106800                             TO      COMB-T-LON-SEGU  (COMB-QTDE).
106900     MOVE    EVT-T-ALTITUDE  (WS-SUB-EVT)
107000                             TO      COMB-T-ALTITUDE  (COMB-QTDE).
107100     MOVE    'N'             TO      COMB-T-INTERPOLADO (COMB-QTDE).
107200*
107300 2210-99-EXIT.
107400     EXIT.
107500*
107600*****************************************************************
107700 2220-00-COPIA-RECONSTITUIDOS SECTION.
107800*****************************************************************
107900*
108000     MOVE    INTERP-T-LATITUDE  (WS-SUB-INT) TO WK-LATITUDE-DEC.
108100     MOVE    INTERP-T-LONGITUDE (WS-SUB-INT) TO WK-LONGITUDE-DEC.
108200*
108300     PERFORM 2100-00-CONVERTE-DMS.
108400*
108500     ADD     1               TO      COMB-QTDE.
108600*
108700     MOVE    INTERP-T-SEMANA   (WS-SUB-INT)
108800                             TO      COMB-T-SEMANA    (COMB-QTDE).
108900     MOVE    INTERP-T-SEGUNDOS (WS-SUB-INT)
109000                             TO      COMB-T-SEGUNDOS  (COMB-QTDE).
109100     MOVE    WK-SAI-LAT-GRAU TO      COMB-T-LAT-GRAU  (COMB-QTDE).
109200     MOVE    WK-SAI-LAT-MINU TO      COMB-T-LAT-MINU  (COMB-QTDE).
109300     MOVE    WK-SAI-LAT-SEGU TO      COMB-T-LAT-SEGU  (COMB-QTDE).
109400     MOVE    WK-SAI-LON-GRAU TO      COMB-T-LON-GRAU  (COMB-QTDE).
109500     MOVE    WK-SAI-LON-MINU TO      COMB-T-LON-MINU  (COMB-QTDE).
109600     MOVE    WK-SAI-LON-SEGU TO      COMB-T-LON-SEGU  (COMB-QTDE).
109700     MOVE    INTERP-T-ALTITUDE (WS-SUB-INT)
109800                             TO      COMB-T-ALTITUDE  (COMB-QTDE).
109900     MOVE    'S'             TO      COMB-T-INTERPOLADO (COMB-QTDE).
110000*
110100 2220-99-EXIT.
110200     EXIT.
110300*
110400*****************************************************************
110500 2230-00-PASSADA-COMB        SECTION.
110600*****************************************************************
110700*
110800     SET     WS-NAO-HOUVE-TROCA-COMB TO TRUE.
110900*
111000     PERFORM 2240-00-COMPARA-COMB
111100             VARYING WS-SUB-COMB-1 FROM 1 BY 1
111200             UNTIL   WS-SUB-COMB-1 GREATER OR EQUAL COMB-QTDE.
111300*
111400 2230-99-EXIT.
111500     EXIT.
111600*
111700*****************************************************************
111800 2240-00-COMPARA-COMB        SECTION.
111900*****************************************************************
112000*
112100     COMPUTE WS-SUB-COMB-2 = WS-SUB-COMB-1 + 1.
112200*
112300     IF      COMB-T-SEMANA (WS-SUB-COMB-1) GREATER
112400             COMB-T-SEMANA (WS-SUB-COMB-2)
112500         OR (COMB-T-SEMANA   (WS-SUB-COMB-1) EQUAL
112600             COMB-T-SEMANA   (WS-SUB-COMB-2) AND
112700             COMB-T-SEGUNDOS (WS-SUB-COMB-1) GREATER
112800             COMB-T-SEGUNDOS (WS-SUB-COMB-2))
112900             PERFORM 2250-00-TROCA-COMB
113000             SET     WS-HOUVE-TROCA-COMB TO TRUE
113100     END-IF.
113200*
113300 2240-99-EXIT.
113400     EXIT.
113500*
113600*****************************************************************
113700 2250-00-TROCA-COMB          SECTION.
113800*****************************************************************
113900*
114000     MOVE    COMB-ITEM (WS-SUB-COMB-1) TO WS-COMB-AUX.
114100     MOVE    COMB-ITEM (WS-SUB-COMB-2)
114200                             TO      COMB-ITEM (WS-SUB-COMB-1).
114300     MOVE    WS-COMB-AUX     TO      COMB-ITEM (WS-SUB-COMB-2).
114400*
114500 2250-99-EXIT.
114600     EXIT.
114700*
114800*****************************************************************
114900*        GRAVACAO DO ARQUIVO DE GATILHOS COMBINADO (EVTCOMB):   *
115000*        COMENTARIOS ORIGINAIS, 3 LINHAS ACRESCENTADAS E OS     *
115100*        REGISTROS COMBINADOS EM ORDEM CRONOLOGICA              *
115200*****************************************************************
115300 2300-00-GRAVACAO-EVTCOMB    SECTION.
115400*****************************************************************
115500*
115600     IF      CMT-QTDE        GREATER ZEROS
115700             PERFORM 2310-00-GRAVA-COMENTARIO
115800                     VARYING CMT-IDX FROM 1 BY 1
115900                     UNTIL   CMT-IDX GREATER CMT-QTDE
116000     END-IF.
116100*
116200     MOVE    '% Modified by Trigger Fix Tool'
116300                             TO      EVTC-TEXTO.
116400     PERFORM 2320-00-GRAVA-REG-EVTCOMB.
116500*
116600     MOVE    '% Interpolated triggers have been added'
116700                             TO      EVTC-TEXTO.
116800     PERFORM 2320-00-GRAVA-REG-EVTCOMB.
116900*
117000     MOVE    '% Original file: ARQEVT'
117100                             TO      EVTC-TEXTO.
117200     PERFORM 2320-00-GRAVA-REG-EVTCOMB.
117300*
117400     IF      COMB-QTDE       GREATER ZEROS
117500             PERFORM 2330-00-GRAVA-LINHA-COMB
117600                     VARYING WS-SUB-COMB-1 FROM 1 BY 1
117700                     UNTIL   WS-SUB-COMB-1 GREATER COMB-QTDE
117800     END-IF.
117900*
118000 2300-99-EXIT.
118100     EXIT.
118200*
118300*****************************************************************
118400 2310-00-GRAVA-COMENTARIO    SECTION.
118500*****************************************************************
118600*
118700     MOVE    CMT-ITEM (CMT-IDX) TO EVTC-TEXTO.
118800     PERFORM 2320-00-GRAVA-REG-EVTCOMB.
118900*
119000 2310-99-EXIT.
119100     EXIT.
119200*
119300*****************************************************************
119400 2320-00-GRAVA-REG-EVTCOMB   SECTION.
119500*****************************************************************
119600*
119700     WRITE   REG-EVTCOMB.
119800*
119900     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
120000*
120100     MOVE    006             TO      WS-PTO-ERRO.
120200*
120300     PERFORM 0330-00-TESTA-FS-EVTCOMB.
120400*
120500     ADD     1               TO      WS-GRV-EVTCOMB.
120600*
120700 2320-99-EXIT.
120800     EXIT.
120900*
121000*****************************************************************
121100*        MONTAGEM DE UMA LINHA DO ARQUIVO COMBINADO - OS        *
121200*        RECONSTITUIDOS RECEBEM O SUFIXO '# interpolated'       *
121300*****************************************************************
121400 2330-00-GRAVA-LINHA-COMB    SECTION.
121500*****************************************************************
121600*
121700     MOVE    SPACES          TO      WK-LINHA-SAIDA.
121800     MOVE    1               TO      WS-PTR.
121900*
122000     MOVE    COMB-T-SEMANA   (WS-SUB-COMB-1)
122100                             TO      WK-EDITA-SEMANA.
122200     MOVE    WK-EDITA-SEMANA TO      WK-CAMPO-EDITADO.
122300     PERFORM 2340-00-ANEXA-ESPACO.
122400*
122500     MOVE    COMB-T-SEGUNDOS (WS-SUB-COMB-1)
122600                             TO      WK-EDITA-SEGUNDOS.
122700     MOVE    WK-EDITA-SEGUNDOS TO    WK-CAMPO-EDITADO.
122800     PERFORM 2340-00-ANEXA-ESPACO.
122900*
123000     MOVE    COMB-T-LAT-GRAU (WS-SUB-COMB-1) TO WK-EDITA-GRAU.
123100     MOVE    WK-EDITA-GRAU   TO      WK-CAMPO-EDITADO.
123200     PERFORM 2340-00-ANEXA-ESPACO.
123300*
123400     MOVE    COMB-T-LAT-MINU (WS-SUB-COMB-1) TO WK-EDITA-MINU.
123500     MOVE    WK-EDITA-MINU   TO      WK-CAMPO-EDITADO.
123600     PERFORM 2340-00-ANEXA-ESPACO.
123700*
123800     MOVE    COMB-T-LAT-SEGU (WS-SUB-COMB-1) TO WK-EDITA-SEGU.
123900     MOVE    WK-EDITA-SEGU   TO      WK-CAMPO-EDITADO.
124000     PERFORM 2340-00-ANEXA-ESPACO.
124100*
124200     MOVE    COMB-T-LON-GRAU (WS-SUB-COMB-1) TO WK-EDITA-GRAU.
124300     MOVE    WK-EDITA-GRAU   TO      WK-CAMPO-EDITADO.
124400     PERFORM 2340-00-ANEXA-ESPACO.
124500*
124600     MOVE    COMB-T-LON-MINU (WS-SUB-COMB-1) TO WK-EDITA-MINU.
124700     MOVE    WK-EDITA-MINU   TO      WK-CAMPO-EDITADO.
124800     PERFORM 2340-00-ANEXA-ESPACO.
124900*
125000     MOVE    COMB-T-LON-SEGU (WS-SUB-COMB-1) TO WK-EDITA-SEGU.
125100     MOVE    WK-EDITA-SEGU   TO      WK-CAMPO-EDITADO.
125200     PERFORM 2340-00-ANEXA-ESPACO.
125300*
125400     MOVE    COMB-T-ALTITUDE (WS-SUB-COMB-1) TO WK-EDITA-ALTURA.
125500     MOVE    WK-EDITA-ALTURA TO      WK-CAMPO-EDITADO.
125600*
125700     IF      COMB-E-RECONSTITUIDO (WS-SUB-COMB-1)
125800             PERFORM 2340-00-ANEXA-ESPACO
125900             STRING  '# interpolated' DELIMITED BY SIZE
126000                     INTO    WK-LINHA-SAIDA
126100                     WITH POINTER WS-PTR
126200             END-STRING
126300     ELSE
126400             PERFORM 2350-00-ANEXA-ULTIMO-COMB
126500     END-IF.
126600*
126700     MOVE    WK-LINHA-SAIDA  TO      EVTC-TEXTO.
126800     PERFORM 2320-00-GRAVA-REG-EVTCOMB.
126900*
127000 2330-99-EXIT.
127100     EXIT.
127200*
127300*****************************************************************
127400 2340-00-ANEXA-ESPACO        SECTION.
127500*****************************************************************
127600*
127700     MOVE    SPACES          TO      WK-CAMPO-TRIM.
127800*
127900     UNSTRING WK-CAMPO-EDITADO DELIMITED BY ALL SPACE
128000             INTO    WK-CAMPO-TRIM.
128100*
128200     STRING  WK-CAMPO-TRIM   DELIMITED BY SPACE
128300             ' '             DELIMITED BY SIZE
128400             INTO    WK-LINHA-SAIDA
128500             WITH POINTER WS-PTR
128600     END-STRING.
128700*
128800 2340-99-EXIT.
128900     EXIT.
129000*
129100*****************************************************************
129200 2350-00-ANEXA-ULTIMO-COMB   SECTION.
129300*****************************************************************
129400*
129500     MOVE    SPACES          TO      WK-CAMPO-TRIM.
129600*
129700     UNSTRING WK-CAMPO-EDITADO DELIMITED BY ALL SPACE
129800             INTO    WK-CAMPO-TRIM.
129900*
130000     STRING  WK-CAMPO-TRIM   DELIMITED BY SPACE
130100             INTO    WK-LINHA-SAIDA
130200             WITH POINTER WS-PTR
130300     END-STRING.
130400*
130500 2350-99-EXIT.
130600     EXIT.
130700*
130800*****************************************************************
130900 3000-00-PROCED-FINAIS       SECTION.
131000*****************************************************************
131100*
131200     CLOSE   ARQPOS
131300             ARQEVT
131400             CSVINT
131500             EVTCOMB.
131600*
131700     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
131800*
131900     MOVE    004             TO      WS-PTO-ERRO.
132000*
132100     PERFORM 0200-00-TESTA-FILE-STATUS.
132200*
132300     PERFORM 3100-00-MONTA-ESTATISTICA.
132400*
132500 3000-99-EXIT.
132600     EXIT.
132700*
132800*****************************************************************
132900*        ESTATISTICA DE EXECUCAO (DISPLAY NO CONSOLE/SPOOL)     *
133000*****************************************************************
133100 3100-00-MONTA-ESTATISTICA   SECTION.
133200*****************************************************************
133300*
133400     DISPLAY '*************************************************'.
133500     DISPLAY '*        RGFB001 - ESTATISTICA DE EXECUCAO       *'.
133600     DISPLAY '*************************************************'.
133700*
133800     MOVE    POS-QTDE        TO      WS-EDICAO.
133900     DISPLAY '*  POSICOES CARREGADAS.......: ' WS-EDICAO.
134000*
134100     MOVE    EVT-QTDE        TO      WS-EDICAO.
134200     DISPLAY '*  GATILHOS ORIGINAIS........: ' WS-EDICAO.
134300*
134400     MOVE    INTERP-QTDE     TO      WS-EDICAO.
134500     DISPLAY '*  GATILHOS RECONSTITUIDOS...: ' WS-EDICAO.
134600*
134700     IF      POS-QTDE        GREATER ZEROS
134800             COMPUTE WS-DURACAO-VOO ROUNDED =
134900                     POS-T-SEGUNDOS (POS-QTDE) -
135000                     POS-T-SEGUNDOS (1)
135100             MOVE    WS-DURACAO-VOO  TO      WS-EDICAO-DIST
135200             DISPLAY '*  DURACAO DO VOO (SEGUNDOS).: '
135300                     WS-EDICAO-DIST
135400     END-IF.
135500*
135600     IF      INTERP-QTDE     GREATER ZEROS
135700             PERFORM 3110-00-ACUMULA-DISTANCIA
135800             COMPUTE WS-DIST-MEDIA ROUNDED =
135900                     WS-DIST-SOMA / INTERP-QTDE
136000             MOVE    WS-DIST-MINIMA  TO      WS-EDICAO-DIST
136100             DISPLAY '*  DISTANCIA MINIMA (METROS).: '
136200                     WS-EDICAO-DIST
136300             MOVE    WS-DIST-MEDIA   TO      WS-EDICAO-DIST
136400             DISPLAY '*  DISTANCIA MEDIA  (METROS).: '
136500                     WS-EDICAO-DIST
136600     END-IF.
136700*
136800     DISPLAY '*************************************************'.
136900*
137000 3100-99-EXIT.
137100     EXIT.
137200*
137300*****************************************************************
137400 3110-00-ACUMULA-DISTANCIA   SECTION.
137500*****************************************************************
137600*
137700     MOVE    INTERP-T-DIST-ANT (1) TO WS-DIST-MINIMA.
137800     MOVE    ZEROS           TO      WS-DIST-SOMA.
137900*
138000     PERFORM 3120-00-UM-VALOR-DISTANCIA
138100             VARYING WS-SUB-INT FROM 1 BY 1
138200             UNTIL   WS-SUB-INT GREATER INTERP-QTDE.
138300*
138400 3110-99-EXIT.
138500     EXIT.
138600*
138700*****************************************************************
138800 3120-00-UM-VALOR-DISTANCIA  SECTION.
138900*****************************************************************
139000*
139100     ADD     INTERP-T-DIST-ANT (WS-SUB-INT) TO WS-DIST-SOMA.
139200*
139300     IF      INTERP-T-DIST-ANT (WS-SUB-INT) LESS WS-DIST-MINIMA
139400             MOVE    INTERP-T-DIST-ANT (WS-SUB-INT)
139500                                     TO      WS-DIST-MINIMA
139600     END-IF.
139700*
139800 3120-99-EXIT.
139900     EXIT.
140000*
140100*****************************************************************
140200*                   FIM DO PROGRAMA - RGFB001                   *
140300*****************************************************************
