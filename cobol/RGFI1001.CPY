000100*****************************************************************
000200* SISTEMA         - RGF - RECONSTITUICAO DE GATILHOS            *
000300*                   FOTOGRAFICOS DE VOO                         *
000400*****************************************************************
000500* BOOK DE ENTRADA - ARQPOS         - REGISTRO DE POSICAO GNSS   *
000600*****************************************************************
000700* NOME DO BOOK    - RGFI1001 - CAMPOS DO REGISTRO DE POSICAO    *
000800*****************************************************************
000900* REG-POS-CAMPOS  - CAMPOS JA CONVERTIDOS DA LINHA DE TEXTO     *
001000*                    DELIMITADA POR BRANCOS DO ARQUIVO .POS     *
001100*****************************************************************
001200* POS-SEMANA      - PIC S9(004)        - SEMANA GPS             *
001300* POS-SEGUNDOS    - PIC S9(006)V9(003) - SEGUNDOS DA SEMANA     *
001400* POS-LAT-GRAU    - PIC S9(003)        - LATITUDE   - GRAUS     *
001500* POS-LAT-MINU    - PIC S9(002)        - LATITUDE   - MINUTOS   *
001600* POS-LAT-SEGU    - PIC S9(002)V9(009) - LATITUDE   - SEGUNDOS  *
001700* POS-LON-GRAU    - PIC S9(003)        - LONGITUDE  - GRAUS     *
001800* POS-LON-MINU    - PIC S9(002)        - LONGITUDE  - MINUTOS   *
001900* POS-LON-SEGU    - PIC S9(002)V9(009) - LONGITUDE  - SEGUNDOS  *
002000* POS-ALTITUDE    - PIC S9(005)V9(004) - ALTURA ELIPSOIDAL (M)  *
002100* POS-QUALIDADE   - PIC  9(001)        - INDICADOR DE QUALIDADE *
002200*                    (TRANSPORTADO, NAO UTILIZADO NO CALCULO)   *
002300* POS-NUM-SATEL   - PIC  9(002)        - NUMERO DE SATELITES    *
002400*                    (TRANSPORTADO, NAO UTILIZADO NO CALCULO)   *
002500* POS-DESVIO-xx    - DESVIOS-PADRAO DA SOLUCAO (TRANSPORTADOS,  *
002600*                    NAO UTILIZADOS NO CALCULO)                 *
002700* POS-IDADE-DIF   - PIC S9(001)V9(002) - IDADE DIFERENCIAL      *
002800* POS-RAZAO-AR    - PIC S9(001)V9(001) - RAZAO AMBIGUITY-RATIO  *
002900*****************************************************************
003000*
003100 01          REG-POS-CAMPOS.
003200     05      POS-SEMANA          PIC     S9(004).
003300     05      POS-SEGUNDOS        PIC     S9(006)V9(003).
003400     05      POS-LAT-GRAU        PIC     S9(003).
003500     05      POS-LAT-MINU        PIC     S9(002).
003600     05      POS-LAT-SEGU        PIC     S9(002)V9(009).
003700     05      POS-LON-GRAU        PIC     S9(003).
003800     05      POS-LON-MINU        PIC     S9(002).
003900     05      POS-LON-SEGU        PIC     S9(002)V9(009).
004000     05      POS-ALTITUDE        PIC     S9(005)V9(004).
004100     05      POS-QUALIDADE       PIC      9(001).
004200     05      POS-NUM-SATEL       PIC      9(002).
004300     05      POS-DESVIO-NORTE    PIC     S9(001)V9(004).
004400     05      POS-DESVIO-ESTE     PIC     S9(001)V9(004).
004500     05      POS-DESVIO-CIMA     PIC     S9(001)V9(004).
004600     05      POS-DESVIO-NE       PIC     S9(001)V9(004).
004700     05      POS-DESVIO-EU       PIC     S9(001)V9(004).
004800     05      POS-DESVIO-UN       PIC     S9(001)V9(004).
004900     05      POS-IDADE-DIF       PIC     S9(001)V9(002).
005000     05      POS-RAZAO-AR        PIC     S9(001)V9(001).
005100     05      FILLER              PIC     X(020).
005200*
005300*****************************************************************
005400* FIM DO BOOK DE ENTRADA                       SEQ. - INPUT - POS*
005500*****************************************************************
