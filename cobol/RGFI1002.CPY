000100*****************************************************************
000200* SISTEMA         - RGF - RECONSTITUICAO DE GATILHOS            *
000300*                   FOTOGRAFICOS DE VOO                         *
000400*****************************************************************
000500* BOOK DE ENTRADA - ARQEVT         - REGISTRO DE GATILHO        *
000600*****************************************************************
000700* NOME DO BOOK    - RGFI1002 - CAMPOS DO REGISTRO DE GATILHO    *
000800*****************************************************************
000900* REG-EVT-CAMPOS  - CAMPOS 1 A 9 IDENTICOS EM SENTIDO E         *
001000*                    PRECISAO AO REGISTRO DE POSICAO (RGFI1001).*
001100*                    O REGISTRO SO E ACEITO COM NO MINIMO 8     *
001200*                    CAMPOS PREENCHIDOS; SE O 9O (ALTITUDE) NAO *
001300*                    VIER, ASSUME-SE ALTITUDE = ZERO.           *
001400*****************************************************************
001500* EVT-SEMANA      - PIC S9(004)        - SEMANA GPS             *
001600* EVT-SEGUNDOS    - PIC S9(006)V9(003) - SEGUNDOS DA SEMANA     *
001700* EVT-LAT-GRAU    - PIC S9(003)        - LATITUDE   - GRAUS     *
001800* EVT-LAT-MINU    - PIC S9(002)        - LATITUDE   - MINUTOS   *
001900* EVT-LAT-SEGU    - PIC S9(002)V9(009) - LATITUDE   - SEGUNDOS  *
002000* EVT-LON-GRAU    - PIC S9(003)        - LONGITUDE  - GRAUS     *
002100* EVT-LON-MINU    - PIC S9(002)        - LONGITUDE  - MINUTOS   *
002200* EVT-LON-SEGU    - PIC S9(002)V9(009) - LONGITUDE  - SEGUNDOS  *
002300* EVT-ALTITUDE    - PIC S9(005)V9(004) - ALTURA ELIPSOIDAL (M)  *
002400* EVT-QTD-CAMPOS  - PIC  9(002)        - QTDE DE CAMPOS LIDOS   *
002500*                    NA LINHA (PARA A CRITICA DE 8/9 CAMPOS)    *
002600*****************************************************************
002700*
002800 01          REG-EVT-CAMPOS.
002900     05      EVT-SEMANA          PIC     S9(004).
003000     05      EVT-SEGUNDOS        PIC     S9(006)V9(003).
003100     05      EVT-LAT-GRAU        PIC     S9(003).
003200     05      EVT-LAT-MINU        PIC     S9(002).
003300     05      EVT-LAT-SEGU        PIC     S9(002)V9(009).
003400     05      EVT-LON-GRAU        PIC     S9(003).
003500     05      EVT-LON-MINU        PIC     S9(002).
003600     05      EVT-LON-SEGU        PIC     S9(002)V9(009).
003700     05      EVT-ALTITUDE        PIC     S9(005)V9(004).
003800     05      EVT-QTD-CAMPOS      PIC      9(002).
003900     05      FILLER              PIC     X(030).
004000*
004100*****************************************************************
004200* FIM DO BOOK DE ENTRADA                       SEQ. - INPUT - EVT*
004300*****************************************************************
