000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 RGFB900.
000600 AUTHOR.                     M R CARDOSO
000700 INSTALLATION.               CPAF - CENTRO DE PROCESSAMENTO
000800                              AEROFOTOGRAMETRICO.
000900 DATE-WRITTEN.               08/11/1994.
001000 DATE-COMPILED.
001100 SECURITY.
001200*
001300*****************************************************************
001400* SISTEMA......: RGF - RECONSTITUICAO DE GATILHOS FOTOGRAFICOS  *
001500*****************************************************************
001600* ANALISTA.....: M R CARDOSO                                    *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: M R CARDOSO                                    *
001900* DATA.........: 08/11/1994                                     *
002000*****************************************************************
002100* OBJETIVO.....: CALCULAR A DISTANCIA GEODESICA (GRANDE         *
002200*                CIRCULO, FORMULA DE HAVERSINE) ENTRE DOIS      *
002300*                PONTOS EM LATITUDE/LONGITUDE (GRAUS DECIMAIS). *
002400*                ROTINA COMUM, CHAMADA PELO MOTOR RGFB002.      *
002500*****************************************************************
002600*
002700*****************************************************************
002800*                    H I S T O R I C O                          *
002900*****************************************************************
003000* DATA       PROG REQ/OS    DESCRICAO                           *
003100*-----------------------------------------------------------   *
003200* 08/11/1994 MRC  0000      VERSAO INICIAL - ROTINA UNICA DE    *
003300*                           DISTANCIA EMBUTIDA NO MOTOR.        *
003400* 20/02/1995 MRC  RQ-0042   DESTACADA DO MOTOR COMO ROTINA      *
003500*                           COMUM (ESTE PROGRAMA), PROTOCOLO    *
003600*                           WRD-CODOPE/WRD-CODRET.               *
003700* 03/07/1996 JAS  RQ-0118   AUMENTADO O NUMERO DE TERMOS DA     *
003800*                           SERIE DE TAYLOR DO SENO/COSSENO     *
003900*                           (DISTANCIAS CURTAS PASSARAM A SER   *
004000*                           CALCULADAS COM LATITUDE PROXIMA     *
004100*                           DE 90 GRAUS EM VOOS POLARES).       *
004200* 30/11/1998 VTL  Y2K-001   REVISAO GERAL DE CAMPOS DE DATA     *
004300*                           DO CABECALHO PARA O ANO 2000 - SEM  *
004400*                           IMPACTO NESTA ROTINA (NAO USA DATA).*
004500* 15/06/1999 VTL  RQ-0203   CORRIGIDO ARREDONDAMENTO DA RAIZ    *
004600*                           QUADRADA (NEWTON-RAPHSON) QUE       *
004700*                           OSCILAVA COM ARGUMENTO ZERO.        *
004800* 22/09/2003 RQS  RQ-0281   INCLUIDO LIMITE DE ITERACOES FIXO   *
004900*                           NA RAIZ QUADRADA PARA EVITAR LOOP   *
005000*                           EM PRODUCAO COM DADOS RUIDOSOS.     *
005100* 11/04/2008 RQS  RQ-0339   AJUSTE DE PRECISAO DO ARGUMENTO DA  *
005200*                           SERIE DE ARCO-SENO (RAIZ DE "A"     *
005300*                           SEMPRE PEQUENA NESTE USO, SERIE     *
005400*                           REDUZIDA PARA 6 TERMOS).            *
005500* 14/01/2014 EPN  RQ-0405   PADRONIZADO O CODIGO DE RETORNO 90  *
005600*                           PARA CODIGO DE OPERACAO INVALIDO.   *
005700* 19/08/2021 EPN  RQ-0452   REVISAO GERAL PARA O PROJETO DE     *
005800*                           RECONSTITUICAO DE GATILHOS (MOTOR   *
005900*                           RGFB002) - NENHUMA MUDANCA NESTA    *
006000*                           ROTINA, SOMENTE CONFERENCIA.        *
006100* 12/03/2026 DMS  RQ-0501   REVISADOS OS COMENTARIOS DE         *
006200*                           CABECALHO PARA O NOVO SISTEMA RGF.  *
006300*****************************************************************
006400*
006500 ENVIRONMENT                 DIVISION.
006600*****************************************************************
006700 CONFIGURATION               SECTION.
006800*****************************************************************
006900 SPECIAL-NAMES.
007000     C01                     IS TOP-OF-FORM.
007100*****************************************************************
007200 INPUT-OUTPUT                SECTION.
007300*****************************************************************
007400 FILE-CONTROL.
007500*
007600 DATA                        DIVISION.
007700*****************************************************************
007800 FILE                        SECTION.
007900*****************************************************************
008000*
008100 WORKING-STORAGE             SECTION.
008200*****************************************************************
008300*
008400 01      WS-GRAU-PARA-RAD     PIC     9(001)V9(014)
008500                               VALUE   0.01745329251994.
008600 01      WS-RAIO-TERRA        PIC     S9(007)
008700                               VALUE   6371000.
008800*
008900*****************************************************************
009000*        AREA DE CONVERSAO GRAU -> RADIANO DOS DOIS PONTOS      *
009100*****************************************************************
009200*
009300 01      WS-FI-1              PIC     S9(003)V9(012).
009400 01      WS-FI-2              PIC     S9(003)V9(012).
009500 01      WS-DELTA-FI          PIC     S9(003)V9(012).
009600 01      WS-DELTA-LAMBDA      PIC     S9(003)V9(012).
009700*
009800*****************************************************************
009900*        AREAS DE TRABALHO DA FORMULA DE HAVERSINE              *
010000*****************************************************************
010100*
010200 01      WS-SENO-META-FI      PIC     S9(003)V9(012).
010300 01      WS-SENO-META-LAMBDA  PIC     S9(003)V9(012).
010400 01      WS-COSSENO-FI-1      PIC     S9(003)V9(012).
010500 01      WS-COSSENO-FI-2      PIC     S9(003)V9(012).
010600 01      WS-TERMO-A           PIC     S9(003)V9(012).
010700 01      WS-RAIZ-DE-A         PIC     S9(003)V9(012).
010800 01      WS-ARCO-SENO         PIC     S9(003)V9(012).
010900 01      WS-ANGULO-CENTRAL    PIC     S9(003)V9(012).
011000*
011100*****************************************************************
011200*        AREAS DE TRABALHO COMUNS DAS SUB-ROTINAS DE SENO,      *
011300*        COSSENO, RAIZ QUADRADA E ARCO-SENO (REAPROVEITADAS)    *
011400*****************************************************************
011500*
011600 01      WS-ARG-TRIG          PIC     S9(003)V9(012).
011700 01      WS-TERMO-SERIE       PIC     S9(003)V9(012).
011800 01      WS-RESULTADO-SERIE   PIC     S9(003)V9(012).
011900*
012000 01      WS-CONT-ITERA        PIC     S9(004)         COMP.
012100*
012200*****************************************************************
012300*        RAIZ QUADRADA POR NEWTON-RAPHSON                       *
012400*****************************************************************
012500*
012600 01      WS-RAIZ-ARGUMENTO    PIC     S9(003)V9(012).
012700 01      WS-RAIZ-ESTIMATIVA   PIC     S9(003)V9(012).
012800 01      WS-RAIZ-ANTERIOR     PIC     S9(003)V9(012).
012900 01      WS-RAIZ-RESULTADO    PIC     S9(003)V9(012).
013000*
013100*****************************************************************
013200*        CAMPO-ESPELHO PARA TESTE DE ARGUMENTO ZERO/NEGATIVO    *
013300*        (ALTERNATIVA DE VISAO SOBRE O TERMO "A" DA FORMULA)    *
013400*****************************************************************
013500*
013600 01      WS-TERMO-A-ZONADO    PIC     S9(007)V9(008).
013700 01      WS-TERMO-A-ALT       REDEFINES WS-TERMO-A-ZONADO.
013800     05  WS-TERMO-A-INTEIRO   PIC     S9(007).
013900     05  WS-TERMO-A-DECIMAL   PIC     9(008).
014000*
014100 01      WS-RAIZ-ARG-ZONADO   PIC     S9(007)V9(008).
014200 01      WS-RAIZ-ARG-ALT      REDEFINES WS-RAIZ-ARG-ZONADO.
014300     05  WS-RAIZ-ARG-INTEIRO  PIC     S9(007).
014400     05  WS-RAIZ-ARG-DECIMAL  PIC     9(008).
014500*
014600 01      WS-ANGULO-ZONADO     PIC     S9(007)V9(008).
014700 01      WS-ANGULO-ALT        REDEFINES WS-ANGULO-ZONADO.
014800     05  WS-ANGULO-INTEIRO    PIC     S9(007).
014900     05  WS-ANGULO-DECIMAL    PIC     9(008).
015000*
015100*****************************************************************
015200 LINKAGE                     SECTION.
015300*****************************************************************
015400*
015500     COPY    RGFWB01.
015600*
015700*****************************************************************
015800 PROCEDURE                   DIVISION             USING
015900                              WRD-GRUPO-DIST.
016000*****************************************************************
016100*
016200     IF      WRD-CODOPE      NOT EQUAL 'D'
016300             MOVE    90      TO      WRD-CODRET
016400             GOBACK
016500     END-IF.
016600*
016700     PERFORM 0100-00-CONVERTE-RADIANOS.
016800     PERFORM 0200-00-CALCULA-TERMO-A.
016900     PERFORM 0300-00-CALCULA-ANGULO.
017000*
017100     COMPUTE WRD-DISTANCIA ROUNDED =
017200             WS-RAIO-TERRA * WS-ANGULO-CENTRAL.
017300*
017400     MOVE    00              TO      WRD-CODRET.
017500*
017600     GOBACK.
017700*
017800*****************************************************************
017900 0100-00-CONVERTE-RADIANOS   SECTION.
018000*****************************************************************
018100*
018200     COMPUTE WS-FI-1 ROUNDED =
018300             WRD-LATITUDE-1  * WS-GRAU-PARA-RAD.
018400     COMPUTE WS-FI-2 ROUNDED =
018500             WRD-LATITUDE-2  * WS-GRAU-PARA-RAD.
018600     COMPUTE WS-DELTA-FI ROUNDED =
018700             (WRD-LATITUDE-2  - WRD-LATITUDE-1)
018800                              * WS-GRAU-PARA-RAD.
018900     COMPUTE WS-DELTA-LAMBDA ROUNDED =
019000             (WRD-LONGITUDE-2 - WRD-LONGITUDE-1)
019100                              * WS-GRAU-PARA-RAD.
019200*
019300 0100-99-EXIT.
019400     EXIT.
019500*
019600*****************************************************************
019700 0200-00-CALCULA-TERMO-A     SECTION.
019800*****************************************************************
019900*
020000     COMPUTE WS-ARG-TRIG ROUNDED = WS-DELTA-FI     / 2.
020100     PERFORM 0500-00-CALCULA-SENO.
020200     MOVE    WS-RESULTADO-SERIE
020300                              TO      WS-SENO-META-FI.
020400*
020500     COMPUTE WS-ARG-TRIG ROUNDED = WS-DELTA-LAMBDA / 2.
020600     PERFORM 0500-00-CALCULA-SENO.
020700     MOVE    WS-RESULTADO-SERIE
020800                              TO      WS-SENO-META-LAMBDA.
020900*
021000     MOVE    WS-FI-1         TO      WS-ARG-TRIG.
021100     PERFORM 0600-00-CALCULA-COSSENO.
021200     MOVE    WS-RESULTADO-SERIE
021300                              TO      WS-COSSENO-FI-1.
021400*
021500     MOVE    WS-FI-2         TO      WS-ARG-TRIG.
021600     PERFORM 0600-00-CALCULA-COSSENO.
021700     MOVE    WS-RESULTADO-SERIE
021800                              TO      WS-COSSENO-FI-2.
021900*
022000     COMPUTE WS-TERMO-A ROUNDED =
022100             (WS-SENO-META-FI     * WS-SENO-META-FI)
022200           + (WS-COSSENO-FI-1     * WS-COSSENO-FI-2
022300              * WS-SENO-META-LAMBDA * WS-SENO-META-LAMBDA).
022400*
022500     MOVE    WS-TERMO-A      TO      WS-TERMO-A-ZONADO.
022600*
022700     IF      WS-TERMO-A-INTEIRO LESS ZEROS
022800             MOVE    ZEROS   TO      WS-TERMO-A
022900     END-IF.
023000*
023100 0200-99-EXIT.
023200     EXIT.
023300*
023400*****************************************************************
023500 0300-00-CALCULA-ANGULO      SECTION.
023600*****************************************************************
023700*
023800     MOVE    WS-TERMO-A      TO      WS-RAIZ-ARGUMENTO.
023900*
024000     MOVE    WS-RAIZ-ARGUMENTO
024100                              TO      WS-RAIZ-ARG-ZONADO.
024200     IF      WS-RAIZ-ARG-INTEIRO LESS ZEROS
024300             MOVE    ZEROS   TO      WS-RAIZ-ARGUMENTO
024400     END-IF.
024500*
024600     PERFORM 0700-00-CALCULA-RAIZ.
024700     MOVE    WS-RAIZ-RESULTADO
024800                              TO      WS-RAIZ-DE-A.
024900*
025000     MOVE    WS-RAIZ-DE-A    TO      WS-ARG-TRIG.
025100     PERFORM 0800-00-CALCULA-ARCOSENO.
025200     MOVE    WS-RESULTADO-SERIE
025300                              TO      WS-ARCO-SENO.
025400*
025500     COMPUTE WS-ANGULO-CENTRAL ROUNDED =
025600             2 * WS-ARCO-SENO.
025700*
025800     MOVE    WS-ANGULO-CENTRAL
025900                              TO      WS-ANGULO-ZONADO.
026000     IF      WS-ANGULO-INTEIRO LESS ZEROS
026100             MOVE    ZEROS   TO      WS-ANGULO-CENTRAL
026200     END-IF.
026300*
026400 0300-99-EXIT.
026500     EXIT.
026600*
026700*****************************************************************
026800*        SENO POR SERIE DE TAYLOR (6 TERMOS, COEFICIENTES DE    *
026900*        FATORIAL PRE-CALCULADOS)                                *
027000*        SEN(X) = X - X3/3! + X5/5! - X7/7! + X9/9! - X11/11!   *
027100*****************************************************************
027200 0500-00-CALCULA-SENO        SECTION.
027300*****************************************************************
027400*
027500     MOVE    WS-ARG-TRIG     TO      WS-RESULTADO-SERIE.
027600*
027700     COMPUTE WS-TERMO-SERIE ROUNDED =
027800             (WS-ARG-TRIG ** 3)  * -0.166666666667.
027900     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
028000*
028100     COMPUTE WS-TERMO-SERIE ROUNDED =
028200             (WS-ARG-TRIG ** 5)  *  0.008333333333.
028300     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
028400*
028500     COMPUTE WS-TERMO-SERIE ROUNDED =
028600             (WS-ARG-TRIG ** 7)  * -0.000198412698.
028700     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
028800*
028900     COMPUTE WS-TERMO-SERIE ROUNDED =
029000             (WS-ARG-TRIG ** 9)  *  0.000002755732.
029100     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
029200*
029300     COMPUTE WS-TERMO-SERIE ROUNDED =
029400             (WS-ARG-TRIG ** 11) * -0.000000025052.
029500     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
029600*
029700 0500-99-EXIT.
029800     EXIT.
029900*
030000*****************************************************************
030100*        COSSENO POR SERIE DE TAYLOR (6 TERMOS, COEFICIENTES    *
030200*        DE FATORIAL PRE-CALCULADOS)                             *
030300*        COS(X) = 1 - X2/2! + X4/4! - X6/6! + X8/8! - X10/10!   *
030400*****************************************************************
030500 0600-00-CALCULA-COSSENO     SECTION.
030600*****************************************************************
030700*
030800     MOVE    1               TO      WS-RESULTADO-SERIE.
030900*
031000     COMPUTE WS-TERMO-SERIE ROUNDED =
031100             (WS-ARG-TRIG ** 2)  * -0.500000000000.
031200     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
031300*
031400     COMPUTE WS-TERMO-SERIE ROUNDED =
031500             (WS-ARG-TRIG ** 4)  *  0.041666666667.
031600     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
031700*
031800     COMPUTE WS-TERMO-SERIE ROUNDED =
031900             (WS-ARG-TRIG ** 6)  * -0.001388888889.
032000     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
032100*
032200     COMPUTE WS-TERMO-SERIE ROUNDED =
032300             (WS-ARG-TRIG ** 8)  *  0.000024801587.
032400     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
032500*
032600     COMPUTE WS-TERMO-SERIE ROUNDED =
032700             (WS-ARG-TRIG ** 10) * -0.000000275573.
032800     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
032900*
033000 0600-99-EXIT.
033100     EXIT.
033200*
033300*****************************************************************
033400*        RAIZ QUADRADA POR NEWTON-RAPHSON (15 ITERACOES)        *
033500*****************************************************************
033600 0700-00-CALCULA-RAIZ        SECTION.
033700*****************************************************************
033800*
033900     IF      WS-RAIZ-ARGUMENTO EQUAL ZEROS
034000             MOVE    ZEROS   TO      WS-RAIZ-RESULTADO
034100     ELSE
034200             MOVE    WS-RAIZ-ARGUMENTO
034300                              TO      WS-RAIZ-ESTIMATIVA
034400*
034500             PERFORM 0710-00-ITERA-RAIZ
034600                     VARYING WS-CONT-ITERA FROM 1 BY 1
034700                     UNTIL   WS-CONT-ITERA GREATER 15
034800*
034900             MOVE    WS-RAIZ-ESTIMATIVA
035000                              TO      WS-RAIZ-RESULTADO
035100     END-IF.
035200*
035300 0700-99-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700*        UM PASSO DA ITERACAO DE NEWTON-RAPHSON                 *
035800*****************************************************************
035900 0710-00-ITERA-RAIZ          SECTION.
036000*****************************************************************
036100*
036200     MOVE    WS-RAIZ-ESTIMATIVA TO      WS-RAIZ-ANTERIOR.
036300*
036400     COMPUTE WS-RAIZ-ESTIMATIVA ROUNDED =
036500             (WS-RAIZ-ANTERIOR +
036600             (WS-RAIZ-ARGUMENTO /
036700              WS-RAIZ-ANTERIOR)) / 2.
036800*
036900 0710-99-EXIT.
037000     EXIT.
037100*
037200*****************************************************************
037300*        ARCO-SENO POR SERIE (6 TERMOS) - ARGUMENTO SEMPRE      *
037400*        PEQUENO NESTE USO (RAIZ DE "A" DA FORMULA DE           *
037500*        HAVERSINE), A SERIE CONVERGE COM POUCOS TERMOS         *
037600*        ARCSEN(X) = X + X3/6 + 3X5/40 + 15X7/336 + ...         *
037700*****************************************************************
037800 0800-00-CALCULA-ARCOSENO    SECTION.
037900*****************************************************************
038000*
038100     MOVE    WS-ARG-TRIG     TO      WS-RESULTADO-SERIE.
038200*
038300     COMPUTE WS-TERMO-SERIE ROUNDED =
038400             (WS-ARG-TRIG ** 3) * 0.166666666667.
038500     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
038600*
038700     COMPUTE WS-TERMO-SERIE ROUNDED =
038800             (WS-ARG-TRIG ** 5) * 0.075000000000.
038900     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
039000*
039100     COMPUTE WS-TERMO-SERIE ROUNDED =
039200             (WS-ARG-TRIG ** 7) * 0.044642857143.
039300     ADD     WS-TERMO-SERIE  TO      WS-RESULTADO-SERIE.
039400*
039500 0800-99-EXIT.
039600     EXIT.
039700*
039800*****************************************************************
039900*                   FIM DO PROGRAMA - RGFB900                   *
040000*****************************************************************
