000100******************************************************************
000200* SISTEMA         - RGF - RECONSTITUICAO DE GATILHOS             *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA   - CSVINT         - LRECL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - RGFO1001 - CSV DE GATILHOS INTERPOLADOS     *
000700******************************************************************
000800* REG-CSVINT      - PIC X(080)        - LINHA CSV DO RELATORIO  *
000900*                    (CABECALHO OU LINHA DE DADOS JA MONTADA    *
001000*                    PELA ROTINA DE GRAVACAO VIA STRING)        *
001100******************************************************************
001200*
001300 01          REG-CSVINT.
001400     05      CSVI-TEXTO          PIC     X(078).
001500     05      FILLER              PIC     X(002).
001600*
001700******************************************************************
001800* FIM DO BOOK DO ARQUIVO DE SAIDA     SEQ. - OUTPUT - CSVINT     *
001900******************************************************************
