000100******************************************************************
000200* SISTEMA         - RGF - RECONSTITUICAO DE GATILHOS             *
000300******************************************************************
000400* BOOK DE TRABALHO - RGFW1001 - TABELAS INTERNAS DO MOTOR DE     *
000500*                     DETECCAO DE FALHA E INTERPOLACAO          *
000600******************************************************************
000700* ESTE BOOK E COMUM AO PROGRAMA PRINCIPAL (RGFB001) E AO         *
000800* SUBPROGRAMA DO MOTOR (RGFB002) - AS TABELAS SAO CARREGADAS     *
000900* PELO RGFB001 E PASSADAS POR REFERENCIA NA CALL PARA O RGFB002  *
001000* QUE DEVOLVE A TABELA DE GATILHOS RECONSTITUIDOS PREENCHIDA.    *
001100******************************************************************
001200*
001300******************************************************************
001400*        CONSTANTES DE CONFIGURACAO DO MOTOR DE DETECCAO        *
001500******************************************************************
001600*
001700 01          RGF-CONSTANTES.
001800     05      RGF-MAX-POS         PIC     S9(008) COMP
001900                                  VALUE   20000.
002000     05      RGF-MAX-EVT         PIC     S9(008) COMP
002100                                  VALUE   4000.
002200     05      RGF-MAX-INTV        PIC     S9(008) COMP
002300                                  VALUE   3999.
002400     05      RGF-MAX-INT         PIC     S9(008) COMP
002500                                  VALUE   2000.
002600     05      RGF-TAM-JANELA      PIC     S9(004) COMP
002700                                  VALUE   10.
002800     05      RGF-FATOR-MAXINT    PIC     S9(001)V9(001)
002900                                  VALUE   1.5.
003000     05      RGF-FATOR-MININT    PIC     S9(001)V9(001)
003100                                  VALUE   0.5.
003200     05      RGF-FATOR-MINDIST   PIC     S9(001)V9(001)
003300                                  VALUE   0.8.
003400     05      RGF-RAIO-TERRA      PIC     S9(007)
003500                                  VALUE   6371000.
003600     05      FILLER              PIC     X(010).
003700*
003800******************************************************************
003900*        TABELA DE POSICOES (TRILHA GNSS DE ALTA TAXA)          *
004000******************************************************************
004100*
004200 01          POS-TABELA.
004300     05      POS-QTDE            PIC     S9(008) COMP
004400                                  VALUE   ZEROS.
004500     05      POS-ITEM            OCCURS  20000 TIMES
004600                                  INDEXED BY POS-IDX.
004700         10  POS-T-SEMANA        PIC     S9(004).
004800         10  POS-T-SEGUNDOS      PIC     S9(006)V9(003).
004900         10  POS-T-LATITUDE      PIC     S9(003)V9(009).
005000         10  POS-T-LONGITUDE     PIC     S9(003)V9(009).
005100         10  POS-T-ALTITUDE      PIC     S9(005)V9(004).
005200*
005300******************************************************************
005400*        TABELA DE GATILHOS ORIGINAIS (EVENTOS DE CAMERA)       *
005500******************************************************************
005600*
005700 01          EVT-TABELA.
005800     05      EVT-QTDE            PIC     S9(008) COMP
005900                                  VALUE   ZEROS.
006000     05      EVT-ITEM            OCCURS  4000 TIMES
006100                                  INDEXED BY EVT-IDX.
006200         10  EVT-T-SEMANA        PIC     S9(004).
006300         10  EVT-T-SEGUNDOS      PIC     S9(006)V9(003).
006400         10  EVT-T-LATITUDE      PIC     S9(003)V9(009).
006500         10  EVT-T-LONGITUDE     PIC     S9(003)V9(009).
006600         10  EVT-T-ALTITUDE      PIC     S9(005)V9(004).
006700*            CAMPOS DMS ORIGINAIS (VERBATIM), USADOS SOMENTE
006800*            NA GRAVACAO DO ARQUIVO COMBINADO (RGFB001) - OS
006900*            CAMPOS DECIMAIS ACIMA SAO OS USADOS PELO MOTOR
007000         10  EVT-T-LAT-GRAU      PIC     S9(003).
007100         10  EVT-T-LAT-MINU      PIC     S9(002).
007200         10  EVT-T-LAT-SEGU      PIC     S9(002)V9(009).
007300         10  EVT-T-LON-GRAU      PIC     S9(003).
007400         10  EVT-T-LON-MINU      PIC     S9(002).
007500         10  EVT-T-LON-SEGU      PIC     S9(002)V9(009).
007600*
007700******************************************************************
007800*        TABELA DE INTERVALOS E DISTANCIAS ENTRE GATILHOS       *
007900*        CONSECUTIVOS (EVT-QTDE - 1 POSICOES)                   *
008000******************************************************************
008100*
008200 01          INTV-TABELA.
008300     05      INTV-QTDE           PIC     S9(008) COMP
008400                                  VALUE   ZEROS.
008500     05      INTV-ITEM           OCCURS  3999 TIMES
008600                                  INDEXED BY INTV-IDX.
008700         10  INTV-T-SEGUNDOS     PIC     S9(007)V9(003).
008800         10  INTV-T-DISTANCIA    PIC     S9(007)V9(002).
008900*
009000******************************************************************
009100*        JANELA DESLIZANTE DE TRABALHO (W = 10 INTERVALOS)      *
009200*        REAPROVEITADA A CADA POSICAO DA JANELA - SERVE TAMBEM  *
009300*        DE AREA DE ORDENACAO PARA O CALCULO DA MEDIANA         *
009400******************************************************************
009500*
009600 01          JANELA-TRABALHO.
009700     05      JAN-INTERVALO       OCCURS  10 TIMES
009800                                  PIC     S9(007)V9(003).
009900     05      JAN-DISTANCIA       OCCURS  10 TIMES
010000                                  PIC     S9(007)V9(002).
010100     05      FILLER              PIC     X(010).
010200*
010300******************************************************************
010400*        TABELA DE GATILHOS RECONSTITUIDOS (SAIDA DO MOTOR)     *
010500******************************************************************
010600*
010700 01          INTERP-TABELA.
010800     05      INTERP-QTDE         PIC     S9(008) COMP
010900                                  VALUE   ZEROS.
011000     05      INTERP-ITEM         OCCURS  2000 TIMES
011100                                  INDEXED BY INTERP-IDX.
011200         10  INTERP-T-SEMANA     PIC     S9(004).
011300         10  INTERP-T-SEGUNDOS   PIC     S9(006)V9(003).
011400         10  INTERP-T-LATITUDE   PIC     S9(003)V9(009).
011500         10  INTERP-T-LONGITUDE  PIC     S9(003)V9(009).
011600         10  INTERP-T-ALTITUDE   PIC     S9(005)V9(004).
011700         10  INTERP-T-DIST-ANT   PIC     S9(006)V9(002).
011800*
011900******************************************************************
012000* FIM DO BOOK DE TRABALHO                    SEQ. - WORK - RGFW1*
012100******************************************************************
