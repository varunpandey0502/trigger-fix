000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 RGFB002.
000600 AUTHOR.                     M R CARDOSO
000700 INSTALLATION.               CPAF - CENTRO DE PROCESSAMENTO
000800                              AEROFOTOGRAMETRICO.
000900 DATE-WRITTEN.               14/11/1994.
001000 DATE-COMPILED.
001100 SECURITY.
001200*
001300*****************************************************************
001400* SISTEMA......: RGF - RECONSTITUICAO DE GATILHOS FOTOGRAFICOS  *
001500*****************************************************************
001600* ANALISTA.....: M R CARDOSO                                    *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: M R CARDOSO                                    *
001900* DATA.........: 14/11/1994                                     *
002000*****************************************************************
002100* OBJETIVO.....: A  PARTIR  DAS  TABELAS  DE  POSICAO  E  DE    *
002200*                GATILHOS JA CARREGADAS PELO RGFB001, DETECTAR  *
002300*                FALHAS DE DISPARO DA CAMERA (JANELA DESLIZANTE *
002400*                DE MEDIANAS) E GERAR OS GATILHOS RECONSTITUIDOS*
002500*                POR INTERPOLACAO DA TRILHA GNSS, VALIDANDO     *
002600*                CADA PONTO POR DISTANCIA GEODESICA MINIMA.     *
002700*                SUBPROGRAMA CHAMADO PELO RGFB001.              *
002800*****************************************************************
002900*
003000*****************************************************************
003100*                    H I S T O R I C O                          *
003200*****************************************************************
003300* DATA       PROG REQ/OS    DESCRICAO                           *
003400*-----------------------------------------------------------   *
003500* 14/11/1994 MRC  0000      VERSAO INICIAL - JANELA FIXA DE 10  *
003600*                           INTERVALOS, FATOR DE GAP 1,5 X A    *
003700*                           MEDIANA.                            *
003800* 02/03/1995 MRC  RQ-0043   INCLUIDA A VALIDACAO POR DISTANCIA  *
003900*                           MINIMA (0,8 X MEDIANA DE DISTANCIA) *
004000*                           PARA EVITAR GATILHOS DUPLICADOS     *
004100*                           MUITO PROXIMOS DO PONTO ANTERIOR.   *
004200* 19/08/1996 JAS  RQ-0119   ORDENACAO DOS GATILHOS POR SEGUNDOS *
004300*                           PASSOU A SER FEITA AQUI (ANTES O    *
004400*                           ARQUIVO DE ENTRADA TINHA DE VIR     *
004500*                           SEMPRE ORDENADO).                   *
004600* 30/11/1998 VTL  Y2K-001   REVISAO GERAL DE CAMPOS DE DATA -   *
004700*                           SEM IMPACTO (MOTOR TRABALHA SOMENTE *
004800*                           COM SEGUNDOS DA SEMANA GPS).        *
004900* 08/05/2001 VTL  RQ-0240   CORRIGIDA A INTERPOLACAO QUANDO O   *
005000*                           INSTANTE FALTANTE CAIA EXATAMENTE   *
005100*                           SOBRE UMA EPOCA DA TRILHA.          *
005200* 17/09/2006 RQS  RQ-0310   TRATADA A AUSENCIA DE TRILHA GNSS   *
005300*                           FORA DO INTERVALO DE TEMPO DO VOO - *
005400*                           CANDIDATO E DESCARTADO SEM          *
005500*                           EXTRAPOLACAO.                       *
005600* 25/02/2015 EPN  RQ-0412   REVISAO DO CALCULO DA QUANTIDADE DE *
005700*                           GATILHOS FALTANTES (ARREDONDAMENTO  *
005800*                           PARA O INTEIRO MAIS PROXIMO, PARA   *
005900*                           CIMA OU PARA BAIXO).                *
006000* 19/08/2021 EPN  RQ-0452   PROJETO RECONSTITUICAO DE GATILHOS  *
006100*                           (RGF) - REESCRITA GERAL A PARTIR    *
006200*                           DO PROTOTIPO DE 1994/1995.          *
006300* 12/03/2026 DMS  RQ-0501   REVISADOS OS COMENTARIOS E A TABELA *
006400*                           DE CONSTANTES PARA O NOVO SISTEMA.  *
006500*****************************************************************
006600*
006700 ENVIRONMENT                 DIVISION.
006800*****************************************************************
006900 CONFIGURATION               SECTION.
007000*****************************************************************
007100 SPECIAL-NAMES.
007200     C01                     IS TOP-OF-FORM.
007300*****************************************************************
007400 INPUT-OUTPUT                SECTION.
007500*****************************************************************
007600 FILE-CONTROL.
007700*
007800 DATA                        DIVISION.
007900*****************************************************************
008000 FILE                        SECTION.
008100*****************************************************************
008200*
008300 WORKING-STORAGE             SECTION.
008400*****************************************************************
008500*
008600*****************************************************************
008700*        SUBSCRITOS E CONTADORES DE TRABALHO DO MOTOR           *
008800*****************************************************************
008900*
009000 01      WS-SUB-EVT-1         PIC     S9(008)         COMP.
009100 01      WS-SUB-EVT-2         PIC     S9(008)         COMP.
009200 01      WS-SUB-INTV          PIC     S9(008)         COMP.
009300 01      WS-SUB-JANELA        PIC     S9(008)         COMP.
009400 01      WS-SUB-COPIA         PIC     S9(004)         COMP.
009500 01      WS-SUB-POS           PIC     S9(008)         COMP.
009600 01      WS-SUB-MISSING       PIC     S9(004)         COMP.
009700 01      WS-ULT-JANELA        PIC     S9(008)         COMP.
009800 01      WS-IDX-GATILHO-S     PIC     S9(008)         COMP.
009900 01      WS-IDX-GATILHO-E     PIC     S9(008)         COMP.
010000*
010100*****************************************************************
010200*        CHAMADA DA ROTINA DE DISTANCIA E VARIAVEIS DE ABEND    *
010300*****************************************************************
010400*
010500 01      WS-RGFB900           PIC     X(008)  VALUE 'RGFB900'.
010600*
010700 01      WS-PTO-ERRO          PIC     9(003)  VALUE ZEROS.
010800 01      WS-SUB-ROTINA        PIC     X(008)  VALUE SPACES.
010900*****************************************************************
011000*        CHAVE DE TROCA PARA A ORDENACAO (BOLHA) DOS GATILHOS   *
011100*****************************************************************
011200*
011300 01      WS-TROCOU            PIC     X(001)  VALUE 'N'.
011400     88  WS-HOUVE-TROCA               VALUE 'S'.
011500     88  WS-NAO-HOUVE-TROCA           VALUE 'N'.
011600*
011700 01      WS-EVT-AUX.
011800     05  WS-EVT-AUX-SEMANA    PIC     S9(004).
011900     05  WS-EVT-AUX-SEGUNDOS  PIC     S9(006)V9(003).
012000     05  WS-EVT-AUX-LATITUDE  PIC     S9(003)V9(009).
012100     05  WS-EVT-AUX-LONGITUDE PIC     S9(003)V9(009).
012200     05  WS-EVT-AUX-ALTITUDE  PIC     S9(005)V9(004).
012300*        CAMPOS DMS ORIGINAIS - DEVEM ACOMPANHAR O SWAP PARA NAO
012400*        SEREM PERDIDOS NA ORDENACAO (VER EVT-T-LAT/LON-GRAU EM
012500*        RGFW1001)
012600     05  WS-EVT-AUX-LAT-GRAU  PIC     S9(003).
012700     05  WS-EVT-AUX-LAT-MINU  PIC     S9(002).
012800     05  WS-EVT-AUX-LAT-SEGU  PIC     S9(002)V9(009).
012900     05  WS-EVT-AUX-LON-GRAU  PIC     S9(003).
013000     05  WS-EVT-AUX-LON-MINU  PIC     S9(002).
013100     05  WS-EVT-AUX-LON-SEGU  PIC     S9(002)V9(009).
013200     05  FILLER               PIC     X(005).
013300*
013400*****************************************************************
013500*        AREAS DA MEDIANA DA JANELA E DOS FATORES DE CORTE      *
013600*****************************************************************
013700*
013800 01      WS-MEDIANA-INTERVALO PIC     S9(007)V9(003).
013900 01      WS-MEDIANA-DISTANCIA PIC     S9(007)V9(002).
014000 01      WS-MAX-INTERVALO     PIC     S9(007)V9(003).
014100 01      WS-MIN-INTERVALO     PIC     S9(007)V9(003).
014200 01      WS-MIN-DISTANCIA     PIC     S9(007)V9(002).
014300 01      WS-GAP-ATUAL         PIC     S9(007)V9(003).
014400*        VISAO ALTERNATIVA DO GAP EM SEGUNDOS INTEIROS E
014500*        MILESIMOS, MANTIDA PARA EVENTUAL RELATORIO DE
014600*        DIAGNOSTICO DA JANELA (RQ-0412)
014700 01      WS-GAP-ATUAL-ALT     REDEFINES WS-GAP-ATUAL.
014800     05  WS-GAP-ATUAL-INT     PIC     S9(007).
014900     05  WS-GAP-ATUAL-MIL     PIC     9(003).
015000*
015100*****************************************************************
015200*        GERACAO DOS INSTANTES FALTANTES                        *
015300*****************************************************************
015400*
015500 01      WS-RAZAO-GAP         PIC     S9(004)V9(003).
015600*        VISAO ALTERNATIVA DA RAZAO, PARTE INTEIRA E FRACIONARIA,
015700*        USADA NA CONFERENCIA DO ARREDONDAMENTO DO NUMERO DE
015800*        GATILHOS FALTANTES
015900 01      WS-RAZAO-GAP-ALT     REDEFINES WS-RAZAO-GAP.
016000     05  WS-RAZAO-GAP-INT     PIC     S9(004).
016100     05  WS-RAZAO-GAP-MIL     PIC     9(003).
016200 01      WS-NUM-FALTANTES     PIC     S9(004)         COMP.
016300 01      WS-SEG-INICIO-GAP    PIC     S9(006)V9(003).
016400 01      WS-SEG-FIM-GAP       PIC     S9(006)V9(003).
016500 01      WS-SEG-FALTANTE      PIC     S9(006)V9(003).
016600 01      WS-PASSO-FALTANTE    PIC     S9(006)V9(003).
016700*
016800 01      WS-ULT-VALIDO-LAT    PIC     S9(003)V9(009).
016900 01      WS-ULT-VALIDO-LON    PIC     S9(003)V9(009).
017000*
017100*****************************************************************
017200*        INTERPOLACAO NA TRILHA DE POSICAO                      *
017300*****************************************************************
017400*
017500 01      WS-POS-ACHOU         PIC     X(001)  VALUE 'N'.
017600     88  WS-POS-ACHADA                VALUE 'S'.
017700     88  WS-POS-NAO-ACHADA            VALUE 'N'.
017800*
017900 01      WS-POS-LAT-INTERP    PIC     S9(003)V9(009).
018000 01      WS-POS-LON-INTERP    PIC     S9(003)V9(009).
018100 01      WS-POS-ALT-INTERP    PIC     S9(005)V9(004).
018200 01      WS-FRACAO-TEMPO      PIC     S9(001)V9(009).
018300*
018400*****************************************************************
018500*        VISAO ALTERNATIVA DA SEMANA/SEGUNDOS DO GATILHO QUE    *
018600*        ABRE O INTERVALO, PARA TESTE RAPIDO DE VIRADA DE       *
018700*        SEMANA GPS (NAO SUPORTADA NESTE MOTOR)                 *
018800*****************************************************************
018900*
019000 01      WS-CHAVE-GATILHO-S   PIC     9(010).
019100 01      WS-CHAVE-GATILHO-ALT REDEFINES WS-CHAVE-GATILHO-S.
019200     05  WS-CHAVE-SEMANA-S    PIC     9(004).
019300     05  WS-CHAVE-SEGUNDOS-S  PIC     9(006).
019400*
019500*****************************************************************
019600 LINKAGE                     SECTION.
019700*****************************************************************
019800*
019900     COPY    RGFW1001.
020000*
020100     COPY    RGFWB01.
020200*
020300*****************************************************************
020400 PROCEDURE                   DIVISION             USING
020500                              POS-TABELA
020600                              EVT-TABELA
020700                              INTV-TABELA
020800                              JANELA-TRABALHO
020900                              INTERP-TABELA
021000                              RGF-CONSTANTES
021100                              WRD-GRUPO-DIST.
021200*****************************************************************
021300*
021400     MOVE    ZEROS           TO      INTERP-QTDE.
021500*
021600     IF      EVT-QTDE        LESS    2
021700             GOBACK
021800     END-IF.
021900*
022000     PERFORM 1000-00-ORDENA-EVENTOS.
022100     PERFORM 1100-00-CALCULA-INTERVALOS.
022200*
022300     IF      INTV-QTDE       GREATER OR EQUAL RGF-TAM-JANELA
022400             PERFORM         1200-00-DESLIZA-JANELA
022500     END-IF.
022600*
022700     GOBACK.
022800*
022900*****************************************************************
023000*        ORDENACAO ASCENDENTE DOS GATILHOS POR SEGUNDOS         *
023100*        (BOLHA, A TABELA DE GATILHOS E PEQUENA)                *
023200*****************************************************************
023300 1000-00-ORDENA-EVENTOS      SECTION.
023400*****************************************************************
023500*
023600     SET     WS-HOUVE-TROCA  TO      TRUE.
023700*
023800     PERFORM 1010-00-PASSADA-ORDENA
023900             UNTIL   WS-NAO-HOUVE-TROCA.
024000*
024100 1000-99-EXIT.
024200     EXIT.
024300*
024400*****************************************************************
024500*        UMA PASSADA COMPLETA DA BOLHA SOBRE OS GATILHOS        *
024600*****************************************************************
024700 1010-00-PASSADA-ORDENA      SECTION.
024800*****************************************************************
024900*
025000     SET     WS-NAO-HOUVE-TROCA TO TRUE.
025100*
025200     PERFORM 1020-00-COMPARA-TROCA
025300             VARYING WS-SUB-EVT-1 FROM 1 BY 1
025400             UNTIL   WS-SUB-EVT-1 GREATER OR EQUAL EVT-QTDE.
025500*
025600 1010-99-EXIT.
025700     EXIT.
025800*
025900*****************************************************************
026000*        COMPARA UM PAR DE GATILHOS VIZINHOS E TROCA SE FORA    *
026100*        DE ORDEM PELOS SEGUNDOS                                *
026200*****************************************************************
026300 1020-00-COMPARA-TROCA       SECTION.
026400*****************************************************************
026500*
026600     COMPUTE WS-SUB-EVT-2 = WS-SUB-EVT-1 + 1.
026700*
026800     IF      EVT-T-SEGUNDOS (WS-SUB-EVT-1)
026900             GREATER
027000             EVT-T-SEGUNDOS (WS-SUB-EVT-2)
027100*
027200             MOVE    EVT-ITEM (WS-SUB-EVT-1) TO WS-EVT-AUX
027300             MOVE    EVT-ITEM (WS-SUB-EVT-2)
027400                              TO      EVT-ITEM (WS-SUB-EVT-1)
027500             MOVE    WS-EVT-AUX
027600                              TO      EVT-ITEM (WS-SUB-EVT-2)
027700*
027800             SET     WS-HOUVE-TROCA TO TRUE
027900*
028000     END-IF.
028100*
028200 1020-99-EXIT.
028300     EXIT.
028400*
028500*****************************************************************
028600*        INTERVALOS E DISTANCIAS ENTRE GATILHOS CONSECUTIVOS    *
028700*****************************************************************
028800 1100-00-CALCULA-INTERVALOS  SECTION.
028900*****************************************************************
029000*
029100     COMPUTE INTV-QTDE = EVT-QTDE - 1.
029200*
029300     PERFORM 1110-00-CALCULA-UM-INTERVALO
029400             VARYING WS-SUB-EVT-1 FROM 1 BY 1
029500             UNTIL   WS-SUB-EVT-1 GREATER INTV-QTDE.
029600*
029700 1100-99-EXIT.
029800     EXIT.
029900*
030000*****************************************************************
030100*        INTERVALO E DISTANCIA ENTRE UM PAR DE GATILHOS         *
030200*        CONSECUTIVOS (CHAMA A ROTINA DE DISTANCIA GEODESICA)   *
030300*****************************************************************
030400 1110-00-CALCULA-UM-INTERVALO SECTION.
030500*****************************************************************
030600*
030700     COMPUTE WS-SUB-EVT-2 = WS-SUB-EVT-1 + 1.
030800*
030900     COMPUTE INTV-T-SEGUNDOS (WS-SUB-EVT-1) =
031000             EVT-T-SEGUNDOS (WS-SUB-EVT-2)
031100           - EVT-T-SEGUNDOS (WS-SUB-EVT-1).
031200*
031300     MOVE    'RGFB900'       TO      WS-SUB-ROTINA.
031400*
031500     MOVE    'D'             TO      WRD-CODOPE.
031600     MOVE    EVT-T-LATITUDE  (WS-SUB-EVT-1)
031700                              TO      WRD-LATITUDE-1.
031800     MOVE    EVT-T-LONGITUDE (WS-SUB-EVT-1)
031900                              TO      WRD-LONGITUDE-1.
032000     MOVE    EVT-T-LATITUDE  (WS-SUB-EVT-2)
032100                              TO      WRD-LATITUDE-2.
032200     MOVE    EVT-T-LONGITUDE (WS-SUB-EVT-2)
032300                              TO      WRD-LONGITUDE-2.
032400*
032500     MOVE    99              TO      WRD-CODRET.
032600*
032700     CALL    WS-RGFB900      USING   WRD-GRUPO-DIST
032800     END-CALL.
032900*
033000     IF      WRD-CODRET      NOT EQUAL 00
033100             MOVE    007     TO      WS-PTO-ERRO
033200             PERFORM         0998-00-ABEND-SUB
033300     END-IF.
033400*
033500     MOVE    WRD-DISTANCIA   TO      INTV-T-DISTANCIA
033600                                      (WS-SUB-EVT-1).
033700*
033800 1110-99-EXIT.
033900     EXIT.
034000*
034100*****************************************************************
034200*        JANELA DESLIZANTE DE W = RGF-TAM-JANELA INTERVALOS     *
034300*****************************************************************
034400 1200-00-DESLIZA-JANELA      SECTION.
034500*****************************************************************
034600*
034700     COMPUTE WS-ULT-JANELA = INTV-QTDE - RGF-TAM-JANELA + 1.
034800*
034900     PERFORM 1205-00-PROCESSA-JANELA
035000             VARYING WS-SUB-JANELA FROM 1 BY 1
035100             UNTIL   WS-SUB-JANELA GREATER WS-ULT-JANELA.
035200*
035300 1200-99-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700*        PROCESSA UMA POSICAO DA JANELA: MEDIANAS, LIMITES E    *
035800*        TESTE DE GAP NO INTERVALO IMEDIATAMENTE SEGUINTE       *
035900*****************************************************************
036000 1205-00-PROCESSA-JANELA     SECTION.
036100*****************************************************************
036200*
036300     PERFORM 1210-00-COPIA-JANELA.
036400     PERFORM 1220-00-MEDIANA-JANELA.
036500*
036600     COMPUTE WS-MAX-INTERVALO =
036700             WS-MEDIANA-INTERVALO * RGF-FATOR-MAXINT.
036800     COMPUTE WS-MIN-INTERVALO =
036900             WS-MEDIANA-INTERVALO * RGF-FATOR-MININT.
037000     COMPUTE WS-MIN-DISTANCIA =
037100             WS-MEDIANA-DISTANCIA * RGF-FATOR-MINDIST.
037200*
037300     COMPUTE WS-SUB-INTV = WS-SUB-JANELA + RGF-TAM-JANELA.
037400*
037500     IF      WS-SUB-INTV     GREATER OR EQUAL 1
037600         AND WS-SUB-INTV     LESS OR EQUAL INTV-QTDE
037700*
037800             MOVE    INTV-T-SEGUNDOS (WS-SUB-INTV)
037900                              TO      WS-GAP-ATUAL
038000*
038100             IF      WS-GAP-ATUAL GREATER WS-MAX-INTERVALO
038200                     MOVE    WS-SUB-INTV TO WS-IDX-GATILHO-S
038300                     COMPUTE WS-IDX-GATILHO-E =
038400                             WS-IDX-GATILHO-S + 1
038500                     PERFORM 1300-00-GERA-FALTANTES
038600             END-IF
038700*
038800     END-IF.
038900*
039000 1205-99-EXIT.
039100     EXIT.
039200*
039300*****************************************************************
039400*        COPIA OS 10 INTERVALOS/DISTANCIAS DA JANELA ATUAL      *
039500*****************************************************************
039600 1210-00-COPIA-JANELA        SECTION.
039700*****************************************************************
039800*
039900     PERFORM 1215-00-COPIA-UM-ITEM
040000             VARYING WS-SUB-COPIA FROM 1 BY 1
040100             UNTIL   WS-SUB-COPIA GREATER RGF-TAM-JANELA.
040200*
040300 1210-99-EXIT.
040400     EXIT.
040500*
040600*****************************************************************
040700*        COPIA UM INTERVALO/DISTANCIA PARA A JANELA DE          *
040800*        TRABALHO                                                *
040900*****************************************************************
041000 1215-00-COPIA-UM-ITEM       SECTION.
041100*****************************************************************
041200*
041300     COMPUTE WS-SUB-INTV = WS-SUB-JANELA + WS-SUB-COPIA - 1.
041400*
041500     MOVE    INTV-T-SEGUNDOS  (WS-SUB-INTV)
041600                              TO      JAN-INTERVALO (WS-SUB-COPIA).
041700     MOVE    INTV-T-DISTANCIA (WS-SUB-INTV)
041800                              TO      JAN-DISTANCIA (WS-SUB-COPIA).
041900*
042000 1215-99-EXIT.
042100     EXIT.
042200*
042300*****************************************************************
042400*        MEDIANA DA JANELA (BOLHA NAS 10 POSICOES, PAR-MEDIO)   *
042500*****************************************************************
042600 1220-00-MEDIANA-JANELA      SECTION.
042700*****************************************************************
042800*
042900     SET     WS-HOUVE-TROCA  TO      TRUE.
043000*
043100     PERFORM 1222-00-PASSADA-INT
043200             UNTIL   WS-NAO-HOUVE-TROCA.
043300*
043400     COMPUTE WS-MEDIANA-INTERVALO ROUNDED =
043500             (JAN-INTERVALO (RGF-TAM-JANELA / 2)
043600            + JAN-INTERVALO (RGF-TAM-JANELA / 2 + 1)) / 2.
043700*
043800     SET     WS-HOUVE-TROCA  TO      TRUE.
043900*
044000     PERFORM 1226-00-PASSADA-DIST
044100             UNTIL   WS-NAO-HOUVE-TROCA.
044200*
044300     COMPUTE WS-MEDIANA-DISTANCIA ROUNDED =
044400             (JAN-DISTANCIA (RGF-TAM-JANELA / 2)
044500            + JAN-DISTANCIA (RGF-TAM-JANELA / 2 + 1)) / 2.
044600*
044700 1220-99-EXIT.
044800     EXIT.
044900*
045000*****************************************************************
045100*        UMA PASSADA DA BOLHA SOBRE OS INTERVALOS DA JANELA     *
045200*****************************************************************
045300 1222-00-PASSADA-INT         SECTION.
045400*****************************************************************
045500*
045600     SET     WS-NAO-HOUVE-TROCA TO TRUE.
045700*
045800     PERFORM 1224-00-COMPARA-INT
045900             VARYING WS-SUB-COPIA FROM 1 BY 1
046000             UNTIL   WS-SUB-COPIA GREATER OR EQUAL
046100                     RGF-TAM-JANELA.
046200*
046300 1222-99-EXIT.
046400     EXIT.
046500*
046600*****************************************************************
046700*        COMPARA E TROCA UM PAR DE INTERVALOS DA JANELA         *
046800*****************************************************************
046900 1224-00-COMPARA-INT         SECTION.
047000*****************************************************************
047100*
047200     IF      JAN-INTERVALO (WS-SUB-COPIA)
047300             GREATER
047400             JAN-INTERVALO (WS-SUB-COPIA + 1)
047500             PERFORM 1230-00-TROCA-JANELA
047600             SET     WS-HOUVE-TROCA TO TRUE
047700     END-IF.
047800*
047900 1224-99-EXIT.
048000     EXIT.
048100*
048200*****************************************************************
048300*        UMA PASSADA DA BOLHA SOBRE AS DISTANCIAS DA JANELA     *
048400*****************************************************************
048500 1226-00-PASSADA-DIST        SECTION.
048600*****************************************************************
048700*
048800     SET     WS-NAO-HOUVE-TROCA TO TRUE.
048900*
049000     PERFORM 1228-00-COMPARA-DIST
049100             VARYING WS-SUB-COPIA FROM 1 BY 1
049200             UNTIL   WS-SUB-COPIA GREATER OR EQUAL
049300                     RGF-TAM-JANELA.
049400*
049500 1226-99-EXIT.
049600     EXIT.
049700*
049800*****************************************************************
049900*        COMPARA E TROCA UM PAR DE DISTANCIAS DA JANELA         *
050000*****************************************************************
050100 1228-00-COMPARA-DIST        SECTION.
050200*****************************************************************
050300*
050400     IF      JAN-DISTANCIA (WS-SUB-COPIA)
050500             GREATER
050600             JAN-DISTANCIA (WS-SUB-COPIA + 1)
050700             PERFORM 1240-00-TROCA-JANELA-DIST
050800             SET     WS-HOUVE-TROCA TO TRUE
050900     END-IF.
051000*
051100 1228-99-EXIT.
051200     EXIT.
051300*
051400*****************************************************************
051500*        TROCA DE POSICOES NA COPIA ORDENADA (INTERVALOS)       *
051600*****************************************************************
051700 1230-00-TROCA-JANELA        SECTION.
051800*****************************************************************
051900*
052000     MOVE    JAN-INTERVALO (WS-SUB-COPIA)
052100                              TO      WS-MEDIANA-INTERVALO.
052200     MOVE    JAN-INTERVALO (WS-SUB-COPIA + 1)
052300                              TO      JAN-INTERVALO (WS-SUB-COPIA).
052400     MOVE    WS-MEDIANA-INTERVALO
052500                              TO      JAN-INTERVALO
052600                                      (WS-SUB-COPIA + 1).
052700*
052800 1230-99-EXIT.
052900     EXIT.
053000*
053100*****************************************************************
053200*        TROCA DE POSICOES NA COPIA ORDENADA (DISTANCIAS)       *
053300*****************************************************************
053400 1240-00-TROCA-JANELA-DIST   SECTION.
053500*****************************************************************
053600*
053700     MOVE    JAN-DISTANCIA (WS-SUB-COPIA)
053800                              TO      WS-MEDIANA-DISTANCIA.
053900     MOVE    JAN-DISTANCIA (WS-SUB-COPIA + 1)
054000                              TO      JAN-DISTANCIA (WS-SUB-COPIA).
054100     MOVE    WS-MEDIANA-DISTANCIA
054200                              TO      JAN-DISTANCIA
054300                                      (WS-SUB-COPIA + 1).
054400*
054500 1240-99-EXIT.
054600     EXIT.
054700*
054800*****************************************************************
054900*        QUANTIDADE DE GATILHOS FALTANTES E GERACAO DOS         *
055000*        INSTANTES, COM INTERPOLACAO E VALIDACAO POR DISTANCIA  *
055100*****************************************************************
055200 1300-00-GERA-FALTANTES      SECTION.
055300*****************************************************************
055400*
055500     COMPUTE WS-RAZAO-GAP ROUNDED =
055600             WS-GAP-ATUAL / WS-MEDIANA-INTERVALO.
055700*
055800*        WS-RAZAO-GAP-INT/MIL (REDEFINES DE WS-RAZAO-GAP) DAO A
055900*        PARTE INTEIRA E A PARTE MILESIMAL DA RAZAO, USADAS AQUI
056000*        PARA ARREDONDAR A RAZAO AO INTEIRO MAIS PROXIMO (RQ-0412)
056100*        ANTES DE DESCONTAR O GATILHO JA EXISTENTE NA PONTA.
056200*
056300     IF      WS-RAZAO-GAP-MIL GREATER OR EQUAL 500
056400             COMPUTE WS-NUM-FALTANTES = WS-RAZAO-GAP-INT
056500     ELSE
056600             COMPUTE WS-NUM-FALTANTES = WS-RAZAO-GAP-INT - 1
056700     END-IF.
056800*
056900     IF      WS-NUM-FALTANTES GREATER ZEROS
057000*
057100             MOVE    EVT-T-SEGUNDOS (WS-IDX-GATILHO-S)
057200                              TO      WS-SEG-INICIO-GAP
057300             MOVE    EVT-T-SEGUNDOS (WS-IDX-GATILHO-E)
057400                              TO      WS-SEG-FIM-GAP
057500*
057600             COMPUTE WS-PASSO-FALTANTE ROUNDED =
057700                     (WS-SEG-FIM-GAP - WS-SEG-INICIO-GAP)
057800                   / (WS-NUM-FALTANTES + 1)
057900*
058000             MOVE    EVT-T-LATITUDE  (WS-IDX-GATILHO-S)
058100                              TO      WS-ULT-VALIDO-LAT
058200             MOVE    EVT-T-LONGITUDE (WS-IDX-GATILHO-S)
058300                              TO      WS-ULT-VALIDO-LON
058400*
058500             PERFORM 1310-00-PROCESSA-FALTANTE
058600                     VARYING WS-SUB-MISSING FROM 1 BY 1
058700                     UNTIL   WS-SUB-MISSING GREATER
058800                             WS-NUM-FALTANTES
058900*
059000     END-IF.
059100*
059200 1300-99-EXIT.
059300     EXIT.
059400*
059500*****************************************************************
059600*        CALCULA UM INSTANTE FALTANTE, INTERPOLA A POSICAO E    *
059700*        GRAVA SE PASSAR NO TESTE DE DISTANCIA MINIMA           *
059800*****************************************************************
059900 1310-00-PROCESSA-FALTANTE   SECTION.
060000*****************************************************************
060100*
060200     COMPUTE WS-SEG-FALTANTE ROUNDED =
060300             WS-SEG-INICIO-GAP
060400           + (WS-SUB-MISSING * WS-PASSO-FALTANTE).
060500*
060600     PERFORM 1320-00-INTERPOLA-POSICAO.
060700*
060800     IF      WS-POS-ACHADA
060900             PERFORM 1340-00-VALIDA-E-GRAVA
061000     END-IF.
061100*
061200 1310-99-EXIT.
061300     EXIT.
061400*
061500*****************************************************************
061600*        INTERPOLACAO LINEAR NA TRILHA GNSS (LAT/LON/ALTURA     *
061700*        EM FUNCAO DE "SEGUNDOS"), SEM EXTRAPOLACAO             *
061800*****************************************************************
061900 1320-00-INTERPOLA-POSICAO   SECTION.
062000*****************************************************************
062100*
062200     SET     WS-POS-NAO-ACHADA TO TRUE.
062300*
062400     IF      POS-QTDE        NOT LESS 2
062500         IF  WS-SEG-FALTANTE NOT LESS POS-T-SEGUNDOS (1)
062600         AND WS-SEG-FALTANTE NOT GREATER
062700             POS-T-SEGUNDOS (POS-QTDE)
062800             PERFORM 1322-00-TESTA-POS
062900                     VARYING WS-SUB-POS FROM 1 BY 1
063000                     UNTIL   WS-SUB-POS GREATER OR EQUAL POS-QTDE
063100                         OR  POS-T-SEGUNDOS (WS-SUB-POS + 1)
063200                             GREATER OR EQUAL WS-SEG-FALTANTE
063300*
063400             PERFORM 1324-00-MONTA-INTERPOLACAO
063500         END-IF
063600     END-IF.
063700*
063800 1320-99-EXIT.
063900     EXIT.
064000*
064100*****************************************************************
064200*        PASSO DE AVANCO DA PROCURA DO PAR DE EPOCAS DA         *
064300*        TRILHA QUE CERCA O INSTANTE FALTANTE (SEM ACAO - O     *
064400*        TESTE DE PARADA E FEITO NA CLAUSULA UNTIL)             *
064500*****************************************************************
064600 1322-00-TESTA-POS           SECTION.
064700*****************************************************************
064800*
064900     CONTINUE.
065000*
065100 1322-99-EXIT.
065200     EXIT.
065300*
065400*****************************************************************
065500*        MONTAGEM DA POSICAO INTERPOLADA A PARTIR DO PAR DE     *
065600*        EPOCAS DA TRILHA ENCONTRADO                            *
065700*****************************************************************
065800 1324-00-MONTA-INTERPOLACAO  SECTION.
065900*****************************************************************
066000*
066100     IF      POS-T-SEGUNDOS (WS-SUB-POS + 1)
066200             EQUAL   POS-T-SEGUNDOS (WS-SUB-POS)
066300             COMPUTE WS-FRACAO-TEMPO = 0
066400     ELSE
066500             COMPUTE WS-FRACAO-TEMPO ROUNDED =
066600                     (WS-SEG-FALTANTE - POS-T-SEGUNDOS
066700                                        (WS-SUB-POS))
066800                   / (POS-T-SEGUNDOS (WS-SUB-POS + 1)
066900                    - POS-T-SEGUNDOS (WS-SUB-POS))
067000     END-IF.
067100*
067200     COMPUTE WS-POS-LAT-INTERP ROUNDED =
067300             POS-T-LATITUDE (WS-SUB-POS)
067400           + ((POS-T-LATITUDE (WS-SUB-POS + 1)
067500             - POS-T-LATITUDE (WS-SUB-POS)) * WS-FRACAO-TEMPO).
067600*
067700     COMPUTE WS-POS-LON-INTERP ROUNDED =
067800             POS-T-LONGITUDE (WS-SUB-POS)
067900           + ((POS-T-LONGITUDE (WS-SUB-POS + 1)
068000             - POS-T-LONGITUDE (WS-SUB-POS)) * WS-FRACAO-TEMPO).
068100*
068200     COMPUTE WS-POS-ALT-INTERP ROUNDED =
068300             POS-T-ALTITUDE (WS-SUB-POS)
068400           + ((POS-T-ALTITUDE (WS-SUB-POS + 1)
068500             - POS-T-ALTITUDE (WS-SUB-POS)) * WS-FRACAO-TEMPO).
068600*
068700     SET     WS-POS-ACHADA   TO      TRUE.
068800*
068900 1324-99-EXIT.
069000     EXIT.
069100*
069200*****************************************************************
069300*        VALIDACAO POR DISTANCIA MINIMA E GRAVACAO NA TABELA    *
069400*        DE GATILHOS RECONSTITUIDOS                             *
069500*****************************************************************
069600 1340-00-VALIDA-E-GRAVA      SECTION.
069700*****************************************************************
069800*
069900     MOVE    'RGFB900'       TO      WS-SUB-ROTINA.
070000*
070100     MOVE    'D'             TO      WRD-CODOPE.
070200     MOVE    WS-ULT-VALIDO-LAT
070300                              TO      WRD-LATITUDE-1.
070400     MOVE    WS-ULT-VALIDO-LON
070500                              TO      WRD-LONGITUDE-1.
070600     MOVE    WS-POS-LAT-INTERP
070700                              TO      WRD-LATITUDE-2.
070800     MOVE    WS-POS-LON-INTERP
070900                              TO      WRD-LONGITUDE-2.
071000*
071100     MOVE    99              TO      WRD-CODRET.
071200*
071300     CALL    WS-RGFB900      USING   WRD-GRUPO-DIST
071400     END-CALL.
071500*
071600     IF      WRD-CODRET      NOT EQUAL 00
071700             MOVE    008     TO      WS-PTO-ERRO
071800             PERFORM         0998-00-ABEND-SUB
071900     END-IF.
072000*
072100     IF      WRD-DISTANCIA   GREATER OR EQUAL WS-MIN-DISTANCIA
072200*
072300             ADD     1       TO      INTERP-QTDE
072400*
072500             MOVE    EVT-T-SEMANA (WS-IDX-GATILHO-S)
072600                       TO  INTERP-T-SEMANA     (INTERP-QTDE)
072700             MOVE    WS-SEG-FALTANTE
072800                       TO  INTERP-T-SEGUNDOS   (INTERP-QTDE)
072900             MOVE    WS-POS-LAT-INTERP
073000                       TO  INTERP-T-LATITUDE   (INTERP-QTDE)
073100             MOVE    WS-POS-LON-INTERP
073200                       TO  INTERP-T-LONGITUDE  (INTERP-QTDE)
073300             MOVE    WS-POS-ALT-INTERP
073400                       TO  INTERP-T-ALTITUDE   (INTERP-QTDE)
073500             MOVE    WRD-DISTANCIA
073600                       TO  INTERP-T-DIST-ANT   (INTERP-QTDE)
073700*
073800             MOVE    WS-POS-LAT-INTERP
073900                              TO      WS-ULT-VALIDO-LAT
074000             MOVE    WS-POS-LON-INTERP
074100                              TO      WS-ULT-VALIDO-LON
074200*
074300     END-IF.
074400*
074500 1340-99-EXIT.
074600     EXIT.
074700*
074800*****************************************************************
074900*        ABEND POR RETORNO INVALIDO DA ROTINA DE DISTANCIA       *
075000*****************************************************************
075100 0998-00-ABEND-SUB           SECTION.
075200*****************************************************************
075300*
075400     MOVE    12              TO      RETURN-CODE.
075500*
075600     DISPLAY '******************* RGFB002 ******************'.
075700     DISPLAY '*                                             *'.
075800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
075900     DISPLAY '*                                             *'.
076000     DISPLAY '******************* RGFB002 ******************'.
076100     DISPLAY '*                                             *'.
076200     DISPLAY '* PROBLEMAS NO ACESSO A SUBROTINA ' WS-SUB-ROTINA
076300     '    *'.
076400     DISPLAY '*                                             *'.
076500     DISPLAY '*             COD.RETORNO....: ' WRD-CODRET
076600     '             *'.
076700     DISPLAY '*                                             *'.
076800     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
076900     '            *'.
077000     DISPLAY '*                                             *'.
077100     DISPLAY '******************* RGFB002 ******************'.
077200     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
077300     DISPLAY '******************* RGFB002 ******************'.
077400*
077500     GOBACK.
077600*
077700 0998-99-EXIT.
077800     EXIT.
077900*
078000*****************************************************************
078100*                   FIM DO PROGRAMA - RGFB002                   *
078200*****************************************************************
